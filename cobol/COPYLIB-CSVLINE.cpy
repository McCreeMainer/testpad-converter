      *****************************************************************
      * COPYBOOK NAME:   CSVLINE
      * ORIGINAL AUTHOR: DAVID QUINTERO
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/02/98 DAVID QUINTERO  CREATED - ONE RAW CSV LINE PLUS THE
      *                          PARSED-FIELD TABLE THE LINE PARSER
      *                          HANDS BACK TO ITS CALLER
      * 07/14/99 E ACKERMAN      RAISED FIELD-ENTRY FROM 30 TO 50 -
      *                          SOME TEST-SCRIPT EXPORTS RAN WIDER
      * 08/09/26 E ACKERMAN      ADDED CSV-RECORD-BUFFER - CSVCNV AND
      *                          CSVPARS NOW SHARE THE CALL-INTERFACE
      *                          BUFFER THROUGH THIS COPYBOOK INSTEAD
      *                          OF EACH DECLARING ITS OWN, PER
      *                          TICKET #4417 (SAME PATTERN AS UNEMT)
      *****************************************************************
      *
       01  CSV-LINE-RECORD.
           05  CSV-LINE                PIC X(512).
      *
      * ALTERNATE VIEW -- ONE CHARACTER PER OCCURRENCE, USED BY THE
      * LINE PARSER TO LOCATE COMMA AND QUOTE POSITIONS.
      *
       01  CSV-LINE-CHAR-VIEW REDEFINES CSV-LINE-RECORD.
           05  CSV-LINE-CHAR           PIC X OCCURS 512 TIMES.
      *
       01  CSV-PARSED-FIELDS.
           05  FIELD-COUNT             PIC 9(03) COMP.
           05  FIELD-ENTRY OCCURS 50 TIMES.
               10  FIELD-TEXT          PIC X(256).
               10  FIELD-LEN           PIC 9(03) COMP.
      *
      * CALL INTERFACE FOR CSVPARS - SHARED VERBATIM, NO RENAMING, BY
      * CSVCNV'S WORKING-STORAGE (THE CALLER) AND CSVPARS'S LINKAGE
      * SECTION (THE CALLEE).  CSVCNV BUILDS UP A RECORD HERE ONE
      * PHYSICAL LINE AT A TIME WHEN IT IS RE-TRYING A CONTINUATION.
      *
       01  CSV-RECORD-BUFFER            PIC X(4096).
       01  CSV-RECORD-BUFFER-CHARS REDEFINES CSV-RECORD-BUFFER.
           05  CSV-RECORD-BUFFER-CHAR   PIC X OCCURS 4096 TIMES.
       01  CSV-RECORD-BUFFER-LEN        PIC 9(05) COMP.
