      *****************************************************************
      * PROGRAM NAME:    CSVCNV
      * ORIGINAL AUTHOR: DAVID QUINTERO
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/02/98 DAVID QUINTERO  CREATED FOR THE TEST-SCRIPT EXPORT
      *                          CONVERSION RUN - DRIVES THE CSV-TO-
      *                          OUTLINE CONVERSION OF ONE TEST-SCRIPT
      *                          EXPORT OR A WHOLE EXPORT TREE
      * 03/19/98 DAVID QUINTERO  ADDED PATH-LINE AND INDEX-FILE OPTIONS
      *                          TO THE CONTROL CARD, PREVIOUSLY HARD
      *                          CODED ON
      * 07/02/98 R WALLACE       HEADER SCAN WAS COMPARING THE WHOLE
      *                          FIELD-TEXT AREA INCLUDING TRAILING
      *                          SPACES - "INDENT " NEVER MATCHED
      *                          "INDENT".  COMPARE ON SIGNIFICANT
      *                          LENGTH NOW.
      * 11/09/98 R WALLACE       Y2K REVIEW - CONTROL CARD AND FILE LIST
      *                          CARRY NO DATE FIELDS, NO CHANGE
      *                          REQUIRED
      * 02/18/99 E ACKERMAN      A RECORD WHOSE QUOTED TEXT RAN OFF THE
      *                          END OF THE FILE (UNBALANCED QUOTE, NO
      *                          CLOSING LINE) LOOPED FOREVER WAITING
      *                          FOR EXPECTED-FIELDS TO MATCH.  DATA
      *                          PHASE NOW TREATS END OF FILE DURING A
      *                          CONTINUATION AS A SYNTAX ERROR.
      * 07/14/99 E ACKERMAN      RAISED FIELD-ENTRY FROM 30 TO 50 TO
      *                          MATCH THE WIDENED CSVLINE COPYBOOK.
      * 09/03/99 E ACKERMAN      REWORKED EVERY READ/SCAN LOOP TO
      *                          PERFORM A NAMED PARAGRAPH INSTEAD OF
      *                          LOOPING IN-LINE - SHOP STANDARD PER
      *                          THE FALL-99 CODING REVIEW.
      * 10/11/99 E ACKERMAN      SINGLE-FILE MODE WAS STILL OPENING
      *                          ERRORS.TXT - BUSINESS RULE SAYS NO
      *                          ERROR FILE FOR A SINGLE-FILE RUN.
      *                          FIXED IN 1600-PROCESS-SINGLE-FILE.
      * 08/09/26 E ACKERMAN      DROPPED THE LK- TAG FROM EVERY FIELD
      *                          PASSED TO CSVPARS/CSVPFX/CSVERR - THE
      *                          CALL INTERFACE AREAS ARE NOW COPYD IN
      *                          FROM CSVLINE/CSVPFXI/CSVERRI, SHARED
      *                          VERBATIM WITH EACH SUBPROGRAM'S
      *                          LINKAGE SECTION - TICKET #4417.  ALSO
      *                          WIDENED WS-TAB-PREFIX AND DROPPED THE
      *                          60-TAB CLAMP IN 4700-PARSE-INDENT - A
      *                          HIGH INDENT VALUE WAS COMING OUT WITH
      *                          THE WRONG NUMBER OF TABS INSTEAD OF
      *                          THE DOCUMENTED 0-99 RANGE - #4419.
      * 08/10/26 E ACKERMAN      WS-TAB-IX IS NOW A 77-LEVEL STANDALONE
      *                          ITEM, SHOP STANDARD FOR A ONE-SHOT
      *                          SCRATCH SUBSCRIPT - TICKET #4422.
      * 08/10/26 E ACKERMAN      9000-SYNTAX-ERROR NOW GUARDS AGAINST
      *                          LOGGING THE SAME ABORT TWICE WITH A
      *                          GO TO 9005-SYNTAX-ERROR-EXIT, AND
      *                          EVERY CALLER NOW PERFORMS THE RANGE
      *                          9000-SYNTAX-ERROR THRU 9005-SYNTAX-
      *                          ERROR-EXIT INSTEAD OF THE BARE
      *                          PARAGRAPH - TICKET #4423.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  CSVCNV.
       AUTHOR.        DAVID QUINTERO.
       INSTALLATION.  COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN.  03/02/98.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGIT-CHARACTERS IS '0123456789'.
      *****************************************************************
      * THE JOB STEP THAT DRIVES THIS RUN IS EXPECTED TO HAVE ALREADY
      * CLASSIFIED THE ORIGINAL PATH (FILE, DIRECTORY, OR NOT FOUND),
      * BUILT THE RESULT DIRECTORY, AND - FOR A DIRECTORY RUN - WALKED
      * THE TREE AND WRITTEN ONE FILELIST RECORD PER *.CSV FILE, IN
      * ASCENDING DEPTH THEN LEXICOGRAPHIC ORDER.  THIS PROGRAM DOES
      * NOT ITSELF WALK A DIRECTORY OR CREATE ONE - SEE THE CONTROL
      * CARD LAYOUT BELOW.
      *****************************************************************
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS WS-CC-STATUS.
      *
           SELECT FILE-LIST-FILE ASSIGN TO FILELIST
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS WS-FL-STATUS.
      *
           SELECT CSV-IN-FILE ASSIGN TO WS-CSV-IN-FILENAME
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS WS-CSV-IN-STATUS.
      *
           SELECT TXT-OUT-FILE ASSIGN TO WS-TXT-OUT-FILENAME
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS WS-TXT-OUT-STATUS.
      *
           SELECT IDX-OUT-FILE ASSIGN TO WS-IDX-OUT-FILENAME
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS WS-IDX-OUT-STATUS.
      *
           SELECT ERR-OUT-FILE ASSIGN TO WS-ERR-OUT-FILENAME
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS  IS WS-ERR-OUT-STATUS.
      *---------------------------------------------------------------*
       DATA DIVISION.
       FILE SECTION.
      *---------------------------------------------------------------*
      * THE CONTROL CARD - ONE RECORD, FIXED PARAMETERS FOR THE RUN.
      * IN THIS SHOP'S JCL THE CARD IS BUILT BY THE STEP AHEAD OF US;
      * WE JUST READ IT.
      *
       FD  CONTROL-CARD-FILE
           LABEL RECORDS ARE STANDARD.
       01  CC-CARD-RECORD.
           05  CC-ORIGINAL-PATH        PIC X(256).
           05  CC-PATH-KIND            PIC X(001).
               88  CC-PATH-IS-FILE               VALUE 'F'.
               88  CC-PATH-IS-DIR                VALUE 'D'.
               88  CC-PATH-NOT-FOUND             VALUE 'N'.
           05  CC-RESULT-DIR           PIC X(256).
           05  CC-FLATTEN-SW           PIC X(001).
           05  CC-PATH-LINE-SW         PIC X(001).
           05  CC-INDEX-FILE-SW        PIC X(001).
           05  FILLER                  PIC X(084).
      **
      **
       FD  FILE-LIST-FILE
           LABEL RECORDS ARE STANDARD.
           COPY CSVFILE.
      **
      **
       FD  CSV-IN-FILE
           LABEL RECORDS ARE STANDARD.
       01  CSV-IN-RECORD                PIC X(512).
      **
      **
       FD  TXT-OUT-FILE
           LABEL RECORDS ARE STANDARD.
       01  TXT-OUT-RECORD                PIC X(512).
      **
      **
       FD  IDX-OUT-FILE
           LABEL RECORDS ARE STANDARD.
       01  IDX-OUT-RECORD                PIC X(512).
      **
      **
       FD  ERR-OUT-FILE
           LABEL RECORDS ARE STANDARD.
       01  ERR-OUT-RECORD                PIC X(512).
      *---------------------------------------------------------------*
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------*
       COPY CSVLINE.
      *---------------------------------------------------------------*
       01  WS-FILE-STATUS-GROUP.
           05  WS-CC-STATUS            PIC X(02).
               88  WS-CC-OK                       VALUE '00'.
               88  WS-CC-EOF                       VALUE '10'.
           05  WS-FL-STATUS            PIC X(02).
               88  WS-FL-OK                       VALUE '00'.
               88  WS-FL-EOF                       VALUE '10'.
           05  WS-CSV-IN-STATUS        PIC X(02).
               88  WS-CSV-IN-OK                   VALUE '00'.
               88  WS-CSV-IN-EOF                   VALUE '10'.
           05  WS-TXT-OUT-STATUS       PIC X(02).
               88  WS-TXT-OUT-OK                   VALUE '00'.
           05  WS-IDX-OUT-STATUS       PIC X(02).
               88  WS-IDX-OUT-OK                   VALUE '00'.
           05  WS-ERR-OUT-STATUS       PIC X(02).
               88  WS-ERR-OUT-OK                   VALUE '00'.
      *
      * THE RUN PARAMETERS, DEFAULTED WHERE THE CONTROL CARD LEFT THEM
      * BLANK (DEFAULTS PER THE CONVERTER SPECIFICATION - RESULT DIR
      * "RESULT", FLATTEN/PATH-LINE/INDEX-FILE ALL ON).
      *
       01  WS-RUN-PARMS.
           05  WS-ORIGINAL-PATH        PIC X(256).
           05  WS-PATH-KIND            PIC X(001).
               88  WS-PATH-IS-FILE                VALUE 'F'.
               88  WS-PATH-IS-DIR                  VALUE 'D'.
               88  WS-PATH-NOT-FOUND                VALUE 'N'.
           05  WS-RESULT-DIR           PIC X(256).
           05  WS-RESULT-DIR-LEN       PIC 9(03) COMP.
           05  WS-FLATTEN-SW           PIC X(001).
               88  WS-FLATTEN-ON                  VALUE 'Y'.
           05  WS-PATH-LINE-SW         PIC X(001).
               88  WS-PATH-LINE-ON                VALUE 'Y'.
           05  WS-INDEX-FILE-SW        PIC X(001).
               88  WS-INDEX-FILE-ON                VALUE 'Y'.
           05  FILLER                  PIC X(020).
      *
       01  WS-DYNAMIC-FILENAMES.
           05  WS-CSV-IN-FILENAME      PIC X(512).
           05  WS-TXT-OUT-FILENAME     PIC X(512).
           05  WS-IDX-OUT-FILENAME     PIC X(512).
           05  WS-ERR-OUT-FILENAME     PIC X(512).
      *
      * ONE FILE-LIST ENTRY'S WORKING DETAIL, AND THE PREFIX CODE
      * CSVPFX HANDS BACK FOR IT.
      *
       01  WS-CURRENT-FILE-INFO.
           05  WS-CUR-FULL-PATH        PIC X(512).
           05  WS-CUR-FULL-PATH-LEN    PIC 9(03) COMP.
           05  WS-CUR-REL-FOLDER       PIC X(256).
           05  WS-CUR-REL-FOLDER-LEN   PIC 9(03) COMP.
           05  WS-CUR-BASE-NAME        PIC X(256).
           05  WS-CUR-BASE-NAME-LEN    PIC 9(03) COMP.
           05  WS-CUR-EXT              PIC X(010).
           05  WS-CUR-EXT-LEN          PIC 9(02) COMP.
           05  WS-CUR-PREFIX-CODE      PIC X(032).
           05  WS-CUR-PREFIX-CODE-LEN  PIC 9(02) COMP.
      *
      * HEADER-SCAN RESULT, GOOD FOR THE LIFE OF ONE INPUT FILE.
      *
       01  WS-HEADER-INFO.
           05  WS-HEADER-FOUND-SW      PIC X(001).
               88  WS-HEADER-FOUND                VALUE 'Y'.
           05  WS-INDENT-INDEX         PIC 9(03) COMP.
           05  WS-TEXT-INDEX           PIC 9(03) COMP.
           05  WS-EXPECTED-FIELDS      PIC 9(03) COMP.
      *
      * THE NAIVE (QUOTE-BLIND) COMMA SPLIT USED ONLY TO RECOGNIZE THE
      * HEADER LINE - SEPARATE FROM CSV-PARSED-FIELDS, WHICH COMES BACK
      * QUOTE-AWARE FROM CSVPARS.
      *
       01  WS-NAIVE-FIELD-TABLE.
           05  WS-NAIVE-FIELD-COUNT    PIC 9(03) COMP.
           05  WS-NAIVE-FIELD-ENTRY OCCURS 50 TIMES.
               10  WS-NAIVE-FIELD-TEXT PIC X(064).
               10  WS-NAIVE-FIELD-LEN  PIC 9(03) COMP.
      *
      * RUNNING LINE COUNTERS AND THE MULTI-LINE RECORD BUFFER PASSED
      * TO CSVPARS - A CONTINUED RECORD GROWS THIS BUFFER ONE PHYSICAL
      * LINE AT A TIME.
      *
       01  WS-LINE-COUNTERS.
           05  WS-PHYS-LINE-NO         PIC 9(06) COMP.
           05  WS-RECORD-START-LINE    PIC 9(06) COMP.
      *
      * CSV-RECORD-BUFFER/CSV-RECORD-BUFFER-LEN (FROM COPY CSVLINE,
      * ABOVE) ARE THE CALL INTERFACE TO CSVPARS - A CONTINUED RECORD
      * GROWS THAT BUFFER ONE PHYSICAL LINE AT A TIME.
      *
      * INDENT-FIELD NUMERIC CONVERSION - ONE DIGIT AT A TIME, NO
      * INTRINSIC NUMVAL IN THIS SHOP'S COBOL.  WS-ONE-DIGIT-NUM
      * REDEFINES THE SAME BYTE THE SCAN IS LOOKING AT SO A DIGIT
      * CHARACTER CONVERTS TO ITS NUMERIC VALUE WITHOUT A SEPARATE
      * CONVERSION STEP.
      *
       01  WS-INDENT-WORK.
           05  WS-INDENT-NEGATIVE-SW   PIC X(001).
               88  WS-INDENT-NEGATIVE             VALUE 'Y'.
           05  WS-INDENT-VALUE         PIC S9(05) COMP.
           05  WS-INDENT-DIGIT-IX      PIC 9(03) COMP.
           05  WS-INDENT-START-IX      PIC 9(03) COMP.
           05  WS-INDENT-TABS          PIC 9(03) COMP.
      *
       01  WS-ONE-DIGIT-CHAR           PIC X(001).
       01  WS-ONE-DIGIT-NUM REDEFINES WS-ONE-DIGIT-CHAR
                                       PIC 9(001).
      *
      * TAB-PREFIX BUILDING AREA FOR THE OUTPUT LINE - WIDE ENOUGH FOR
      * THE INDENT FIELD'S PRACTICAL RANGE OF 0-99 (INDENT 99 YIELDS
      * 98 TABS - SEE THE 08/09/26 FIX BELOW).
      *
       01  WS-TAB-PREFIX               PIC X(098).
      *
      * STANDALONE SCAN SUBSCRIPT FOR 4810-BUILD-TAB-PREFIX.
      *
       77  WS-TAB-IX                   PIC 9(03) COMP.
      *
      * SCRATCH AREA AND LAST-NON-BLANK UTILITY, SAME TECHNIQUE AS
      * CSVPFX AND CSVPARS - NO INTRINSIC TRIM/LENGTH FUNCTIONS HERE.
      *
       01  WS-ERR-SEPARATOR-LINE       PIC X(090) VALUE ALL '='.
      *
       01  WS-GENERIC-SCRATCH          PIC X(512).
       01  WS-GENERIC-SCRATCH-CHARS REDEFINES WS-GENERIC-SCRATCH.
           05  WS-GENERIC-CHAR         PIC X OCCURS 512 TIMES.
       01  WS-GENERIC-LEN              PIC 9(03) COMP.
      *
      * MISCELLANEOUS SCAN SUBSCRIPTS AND SWITCHES.
      *
       01  WS-MISC-WORK.
           05  WS-SCAN-IX              PIC 9(04) COMP.
           05  WS-SCAN-START           PIC 9(04) COMP.
           05  WS-SCAN-PTR             PIC 9(04) COMP.
           05  WS-MATCH-IX             PIC 9(03) COMP.
           05  WS-EOF-SW               PIC X(001).
               88  WS-AT-EOF                      VALUE 'Y'.
           05  WS-ABORT-SW             PIC X(001).
               88  WS-FILE-ABORTED                VALUE 'Y'.
           05  WS-CONTINUE-SW          PIC X(001).
               88  WS-NEED-CONTINUATION            VALUE 'Y'.
           05  WS-ANY-ERRORS-SW        PIC X(001).
               88  WS-ANY-ERRORS                  VALUE 'Y'.
           05  WS-ERR-FIRST-SW         PIC X(001).
               88  WS-ERR-IS-FIRST                VALUE 'Y'.
      *
      * CALL INTERFACE AREAS FOR CSVPFX AND CSVERR - COPYD VERBATIM SO
      * THE SAME FIELD NAMES ARE USED HERE AND IN EACH SUBPROGRAM'S
      * LINKAGE SECTION, NO RENAMING ON EITHER SIDE (SAME PATTERN AS
      * UNEMT, SHARED BY UNEMQUE AND UNEMREAD) - TICKET #4417.
      *
       COPY CSVPFXI.
       COPY CSVERRI.
      *===============================================================*
       PROCEDURE DIVISION.
      *---------------------------------------------------------------*
       0000-CSVCNV-MAIN.
      *---------------------------------------------------------------*
           PERFORM 0100-READ-CONTROL-CARD
           PERFORM 1000-OPEN-RESULT-AREA
           PERFORM 1500-CLASSIFY-AND-ROUTE
           STOP RUN.
      **
      **
      *---------------------------------------------------------------*
       0100-READ-CONTROL-CARD.
      *---------------------------------------------------------------*
           OPEN INPUT CONTROL-CARD-FILE
           READ CONTROL-CARD-FILE
           CLOSE CONTROL-CARD-FILE
           MOVE CC-ORIGINAL-PATH        TO WS-ORIGINAL-PATH
           MOVE CC-PATH-KIND            TO WS-PATH-KIND
           IF CC-RESULT-DIR = SPACES
               MOVE 'result'            TO WS-RESULT-DIR
           ELSE
               MOVE CC-RESULT-DIR       TO WS-RESULT-DIR
           END-IF
           IF CC-FLATTEN-SW = SPACE
               MOVE 'Y'                 TO WS-FLATTEN-SW
           ELSE
               MOVE CC-FLATTEN-SW       TO WS-FLATTEN-SW
           END-IF
           IF CC-PATH-LINE-SW = SPACE
               MOVE 'Y'                 TO WS-PATH-LINE-SW
           ELSE
               MOVE CC-PATH-LINE-SW     TO WS-PATH-LINE-SW
           END-IF
           IF CC-INDEX-FILE-SW = SPACE
               MOVE 'Y'                 TO WS-INDEX-FILE-SW
           ELSE
               MOVE CC-INDEX-FILE-SW    TO WS-INDEX-FILE-SW
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       1000-OPEN-RESULT-AREA.
      *---------------------------------------------------------------*
      *    THE RESULT DIRECTORY ITSELF IS ALLOCATED BY THE JCL/SHELL
      *    STEP AHEAD OF US (SAME SUBSTITUTION AS THE FILE LIST - THIS
      *    PROGRAM DOES NOT WALK OR CREATE DIRECTORIES).  ALL WE DO
      *    HERE IS TRIM THE RESULT DIRECTORY NAME SO IT STRINGS INTO
      *    AN OUTPUT PATH CLEANLY, WITHOUT A TRAILING SLASH.
      *
           MOVE WS-RESULT-DIR           TO WS-GENERIC-SCRATCH
           PERFORM 9100-LAST-NON-BLANK
           MOVE WS-GENERIC-LEN          TO WS-RESULT-DIR-LEN
           IF WS-RESULT-DIR-LEN > 0
               IF WS-RESULT-DIR (WS-RESULT-DIR-LEN : 1) = '/'
                   COMPUTE WS-RESULT-DIR-LEN = WS-RESULT-DIR-LEN - 1
               END-IF
           END-IF.
      **
      **
      *****************************************************************
      *    CLASSIFY-AND-ROUTE - WRONG PATH / SINGLE FILE / DIRECTORY
      *****************************************************************
       1500-CLASSIFY-AND-ROUTE.
      *---------------------------------------------------------------*
           EVALUATE TRUE
               WHEN WS-PATH-NOT-FOUND
                   PERFORM 1700-HANDLE-WRONG-PATH
               WHEN WS-PATH-IS-FILE
                   PERFORM 1600-PROCESS-SINGLE-FILE
               WHEN WS-PATH-IS-DIR
                   PERFORM 2000-PROCESS-FILE-LIST
           END-EVALUATE.
      **
      **
      *---------------------------------------------------------------*
       1700-HANDLE-WRONG-PATH.
      *---------------------------------------------------------------*
           DISPLAY 'WRONG PATH'.
      **
      **
      *****************************************************************
      *         PROCESS-SINGLE-FILE - ONE FILE, NO ERRORS.TXT
      *****************************************************************
       1600-PROCESS-SINGLE-FILE.
      *---------------------------------------------------------------*
           MOVE WS-ORIGINAL-PATH        TO WS-CUR-FULL-PATH
           MOVE WS-ORIGINAL-PATH        TO WS-GENERIC-SCRATCH
           PERFORM 9100-LAST-NON-BLANK
           MOVE WS-GENERIC-LEN          TO WS-CUR-FULL-PATH-LEN
           MOVE SPACES                  TO WS-CUR-REL-FOLDER
           MOVE 0                       TO WS-CUR-REL-FOLDER-LEN
      *
      *    A FILE HANDED TO US DIRECTLY HAS NO PARENT-FOLDER CONTEXT -
      *    PATH-LINE (WHEN ON) WRITES AN EMPTY LINE, AND FLATTEN MODE
      *    GETS ITS CODE FROM THE EMPTY REL-FOLDER JUST LIKE A ROOT-
      *    LEVEL FILE IN A DIRECTORY RUN WOULD.
      *
           PERFORM 9200-FIND-EXTENSION
           IF WS-CUR-EXT-LEN = 3
              AND WS-CUR-EXT (1 : 3) = 'csv'
               PERFORM 3000-CONVERT-ONE-FILE
           ELSE
               DISPLAY 'INCORRECT FILE EXTENSION'
           END-IF.
      **
      **
      *****************************************************************
      *   PROCESS-FILE-LIST - EVERY *.CSV UNDER THE ORIGINAL DIRECTORY
      *****************************************************************
       2000-PROCESS-FILE-LIST.
      *---------------------------------------------------------------*
           MOVE 'N'                     TO WS-EOF-SW
           OPEN INPUT FILE-LIST-FILE
           PERFORM 2010-READ-ONE-FILE-ENTRY
           PERFORM 2020-PROCESS-ONE-ENTRY UNTIL WS-AT-EOF
           CLOSE FILE-LIST-FILE
      *
           IF WS-FLATTEN-ON AND WS-INDEX-FILE-ON
               PERFORM 8000-WRITE-INDEX-FILE
           END-IF
           PERFORM 8500-WRITE-ERROR-REPORT.
      **
      **
      *---------------------------------------------------------------*
       2010-READ-ONE-FILE-ENTRY.
      *---------------------------------------------------------------*
           READ FILE-LIST-FILE
               AT END
                   MOVE 'Y'             TO WS-EOF-SW
           END-READ.
      **
      **
      *---------------------------------------------------------------*
       2020-PROCESS-ONE-ENTRY.
      *---------------------------------------------------------------*
           MOVE FL-FULL-PATH            TO WS-CUR-FULL-PATH
           MOVE FL-FULL-PATH            TO WS-GENERIC-SCRATCH
           PERFORM 9100-LAST-NON-BLANK
           MOVE WS-GENERIC-LEN          TO WS-CUR-FULL-PATH-LEN
           MOVE FL-REL-FOLDER           TO WS-CUR-REL-FOLDER
           MOVE FL-REL-FOLDER           TO WS-GENERIC-SCRATCH
           PERFORM 9100-LAST-NON-BLANK
           MOVE WS-GENERIC-LEN          TO WS-CUR-REL-FOLDER-LEN
      *
           PERFORM 3000-CONVERT-ONE-FILE
           PERFORM 2010-READ-ONE-FILE-ENTRY.
      **
      **
      *****************************************************************
      *   CONVERT-ONE-FILE - ONE CSV IN, ONE TXT OUT, PER SPEC FLOW
      *****************************************************************
       3000-CONVERT-ONE-FILE.
      *---------------------------------------------------------------*
           MOVE 'N'                     TO WS-ABORT-SW
           PERFORM 3100-BUILD-OUTPUT-PATH
           PERFORM 3200-OPEN-CONVERSION-FILES
           IF NOT WS-FILE-ABORTED
               PERFORM 3300-WRITE-PATH-LINE-IF-ON
               PERFORM 3400-HEADER-SCAN
               IF WS-HEADER-FOUND AND NOT WS-FILE-ABORTED
                   PERFORM 3500-DATA-PHASE
               END-IF
               CLOSE CSV-IN-FILE
               CLOSE TXT-OUT-FILE
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3100-BUILD-OUTPUT-PATH.
      *---------------------------------------------------------------*
           PERFORM 9200-FIND-EXTENSION
           MOVE WS-CUR-FULL-PATH (1 : WS-CUR-FULL-PATH-LEN)
               TO WS-GENERIC-SCRATCH
           PERFORM 9300-FIND-BASE-NAME
      *
           IF WS-FLATTEN-ON
               PERFORM 3110-BUILD-FLATTEN-PATH
           ELSE
               PERFORM 3120-BUILD-MIRROR-PATH
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3110-BUILD-FLATTEN-PATH.
      *---------------------------------------------------------------*
           MOVE 'PFX'                   TO PFX-ACTION
           MOVE WS-CUR-REL-FOLDER       TO PFX-REL-FOLDER
           CALL 'CSVPFX' USING PFX-ACTION, PFX-REL-FOLDER,
               PFX-CODE, PFX-CODE-LEN, PFX-PATH, PFX-PATH-LEN,
               PFX-MORE-SW
           MOVE PFX-CODE             TO WS-CUR-PREFIX-CODE
           MOVE PFX-CODE-LEN         TO WS-CUR-PREFIX-CODE-LEN
      *
           MOVE SPACES                  TO WS-TXT-OUT-FILENAME
           STRING WS-RESULT-DIR (1 : WS-RESULT-DIR-LEN) DELIMITED BY SIZE
                  '/'                                    DELIMITED BY SIZE
                  WS-CUR-PREFIX-CODE (1 : WS-CUR-PREFIX-CODE-LEN)
                                                           DELIMITED BY SIZE
                  '.txt'                                  DELIMITED BY SIZE
               INTO WS-TXT-OUT-FILENAME.
      **
      **
      *---------------------------------------------------------------*
       3120-BUILD-MIRROR-PATH.
      *---------------------------------------------------------------*
      *    MIRRORS THE INPUT'S RELATIVE FOLDER UNDER THE RESULT
      *    DIRECTORY.  THE SUBFOLDER ITSELF IS ASSUMED ALREADY CREATED
      *    BY THE SAME JOB STEP THAT BUILT THE FILE LIST - THIS PROGRAM
      *    DOES NOT CREATE DIRECTORIES (SEE 1000-OPEN-RESULT-AREA).
      *
           MOVE SPACES                  TO WS-TXT-OUT-FILENAME
           IF WS-CUR-REL-FOLDER-LEN > 0
               STRING WS-RESULT-DIR (1 : WS-RESULT-DIR-LEN)
                                                    DELIMITED BY SIZE
                      '/'                            DELIMITED BY SIZE
                      WS-CUR-REL-FOLDER (1 : WS-CUR-REL-FOLDER-LEN)
                                                    DELIMITED BY SIZE
                      '/'                            DELIMITED BY SIZE
                      WS-CUR-BASE-NAME (1 : WS-CUR-BASE-NAME-LEN)
                                                    DELIMITED BY SIZE
                      '.txt'                          DELIMITED BY SIZE
                   INTO WS-TXT-OUT-FILENAME
           ELSE
               STRING WS-RESULT-DIR (1 : WS-RESULT-DIR-LEN)
                                                    DELIMITED BY SIZE
                      '/'                            DELIMITED BY SIZE
                      WS-CUR-BASE-NAME (1 : WS-CUR-BASE-NAME-LEN)
                                                    DELIMITED BY SIZE
                      '.txt'                          DELIMITED BY SIZE
                   INTO WS-TXT-OUT-FILENAME
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3200-OPEN-CONVERSION-FILES.
      *---------------------------------------------------------------*
           MOVE SPACES                  TO WS-CSV-IN-FILENAME
           MOVE WS-CUR-FULL-PATH (1 : WS-CUR-FULL-PATH-LEN)
               TO WS-CSV-IN-FILENAME (1 : WS-CUR-FULL-PATH-LEN)
           OPEN INPUT CSV-IN-FILE
           IF NOT WS-CSV-IN-OK
               PERFORM 9400-LOG-OPEN-ERROR
           ELSE
               OPEN OUTPUT TXT-OUT-FILE
               IF NOT WS-TXT-OUT-OK
                   CLOSE CSV-IN-FILE
                   PERFORM 9400-LOG-OPEN-ERROR
               ELSE
                   MOVE 0               TO WS-PHYS-LINE-NO
                   MOVE 'N'             TO WS-HEADER-FOUND-SW
               END-IF
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3300-WRITE-PATH-LINE-IF-ON.
      *---------------------------------------------------------------*
           IF WS-PATH-LINE-ON
               MOVE SPACES              TO TXT-OUT-RECORD
               IF WS-CUR-REL-FOLDER-LEN > 0
                   MOVE WS-CUR-REL-FOLDER (1 : WS-CUR-REL-FOLDER-LEN)
                       TO TXT-OUT-RECORD (1 : WS-CUR-REL-FOLDER-LEN)
               END-IF
               WRITE TXT-OUT-RECORD
           END-IF.
      **
      **
      *****************************************************************
      *   HEADER-SCAN - SKIP UNTIL A LINE CARRIES INDENT, THEN TEXT
      *****************************************************************
       3400-HEADER-SCAN.
      *---------------------------------------------------------------*
           MOVE 'N'                     TO WS-EOF-SW
           PERFORM 3410-READ-ONE-HEADER-LINE
           PERFORM 3420-TEST-ONE-HEADER-LINE
               UNTIL WS-HEADER-FOUND OR WS-AT-EOF.
      **
      **
      *---------------------------------------------------------------*
       3410-READ-ONE-HEADER-LINE.
      *---------------------------------------------------------------*
           READ CSV-IN-FILE INTO CSV-IN-RECORD
               AT END
                   MOVE 'Y'             TO WS-EOF-SW
           END-READ
           IF NOT WS-AT-EOF
               ADD 1                    TO WS-PHYS-LINE-NO
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3420-TEST-ONE-HEADER-LINE.
      *---------------------------------------------------------------*
           PERFORM 3430-NAIVE-SPLIT-HEADER-LINE
           PERFORM 3440-LOOK-FOR-INDENT-AND-TEXT
           IF NOT WS-HEADER-FOUND
               PERFORM 3410-READ-ONE-HEADER-LINE
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3430-NAIVE-SPLIT-HEADER-LINE.
      *---------------------------------------------------------------*
      *    A PLAIN COMMA SPLIT, NO QUOTE HANDLING - THE HEADER LINE
      *    ITSELF NEVER CARRIES QUOTED TEXT, ONLY COLUMN NAMES.
      *
           MOVE CSV-IN-RECORD            TO WS-GENERIC-SCRATCH
           PERFORM 9100-LAST-NON-BLANK
           MOVE 1                        TO WS-SCAN-START
           MOVE 0                        TO WS-NAIVE-FIELD-COUNT
           PERFORM 3435-SPLIT-ONE-NAIVE-FIELD
               UNTIL WS-SCAN-START > WS-GENERIC-LEN.
      **
      **
      *---------------------------------------------------------------*
       3435-SPLIT-ONE-NAIVE-FIELD.
      *---------------------------------------------------------------*
           PERFORM 3436-FIND-NEXT-COMMA VARYING WS-SCAN-PTR
               FROM WS-SCAN-START BY 1
               UNTIL WS-SCAN-PTR > WS-GENERIC-LEN
                  OR CSV-IN-RECORD (WS-SCAN-PTR : 1) = ','
           ADD 1                         TO WS-NAIVE-FIELD-COUNT
           IF WS-NAIVE-FIELD-COUNT <= 50
               MOVE SPACES               TO WS-NAIVE-FIELD-TEXT
                                               (WS-NAIVE-FIELD-COUNT)
               IF WS-SCAN-PTR > WS-SCAN-START
                   MOVE CSV-IN-RECORD (WS-SCAN-START :
                           WS-SCAN-PTR - WS-SCAN-START)
                       TO WS-NAIVE-FIELD-TEXT (WS-NAIVE-FIELD-COUNT)
               END-IF
               COMPUTE WS-NAIVE-FIELD-LEN (WS-NAIVE-FIELD-COUNT) =
                   WS-SCAN-PTR - WS-SCAN-START
           END-IF
           COMPUTE WS-SCAN-START = WS-SCAN-PTR + 1.
      **
      **
      *---------------------------------------------------------------*
       3436-FIND-NEXT-COMMA.
      *---------------------------------------------------------------*
           CONTINUE.
      **
      **
      *---------------------------------------------------------------*
       3440-LOOK-FOR-INDENT-AND-TEXT.
      *---------------------------------------------------------------*
           MOVE 'N'                     TO WS-HEADER-FOUND-SW
           MOVE 0                       TO WS-INDENT-INDEX, WS-TEXT-INDEX
           IF WS-NAIVE-FIELD-COUNT > 0
               PERFORM 3445-CHECK-ONE-NAIVE-FIELD VARYING WS-SCAN-IX
                   FROM 1 BY 1 UNTIL WS-SCAN-IX > WS-NAIVE-FIELD-COUNT
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3445-CHECK-ONE-NAIVE-FIELD.
      *---------------------------------------------------------------*
           IF WS-NAIVE-FIELD-LEN (WS-SCAN-IX) = 6
              AND WS-NAIVE-FIELD-TEXT (WS-SCAN-IX) (1 : 6) = 'indent'
               COMPUTE WS-INDENT-INDEX = WS-SCAN-IX - 1
               PERFORM 3450-LOOK-FOR-TEXT-AFTER
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3450-LOOK-FOR-TEXT-AFTER.
      *---------------------------------------------------------------*
           PERFORM 3455-CHECK-ONE-TEXT-FIELD VARYING WS-MATCH-IX
               FROM WS-SCAN-IX BY 1
               UNTIL WS-MATCH-IX > WS-NAIVE-FIELD-COUNT
                  OR WS-HEADER-FOUND.
      **
      **
      *---------------------------------------------------------------*
       3455-CHECK-ONE-TEXT-FIELD.
      *---------------------------------------------------------------*
           IF WS-NAIVE-FIELD-LEN (WS-MATCH-IX) = 4
              AND WS-NAIVE-FIELD-TEXT (WS-MATCH-IX) (1 : 4) = 'text'
               COMPUTE WS-TEXT-INDEX = WS-MATCH-IX - 1
               MOVE WS-NAIVE-FIELD-COUNT TO WS-EXPECTED-FIELDS
               MOVE 'Y'                  TO WS-HEADER-FOUND-SW
           END-IF.
      **
      **
      *****************************************************************
      *   DATA-PHASE - PARSE, CONTINUE-ON-MISMATCH, EMIT ONE LINE
      *****************************************************************
       3500-DATA-PHASE.
      *---------------------------------------------------------------*
           MOVE 'N'                     TO WS-EOF-SW
           PERFORM 3510-READ-NEXT-RECORD
           PERFORM 3520-PROCESS-ONE-RECORD
               UNTIL WS-AT-EOF OR WS-FILE-ABORTED.
      **
      **
      *---------------------------------------------------------------*
       3510-READ-NEXT-RECORD.
      *---------------------------------------------------------------*
           READ CSV-IN-FILE INTO CSV-IN-RECORD
               AT END
                   MOVE 'Y'             TO WS-EOF-SW
           END-READ
           IF NOT WS-AT-EOF
               ADD 1                    TO WS-PHYS-LINE-NO
               MOVE WS-PHYS-LINE-NO     TO WS-RECORD-START-LINE
               MOVE CSV-IN-RECORD       TO WS-GENERIC-SCRATCH
               PERFORM 9100-LAST-NON-BLANK
               MOVE CSV-IN-RECORD (1 : WS-GENERIC-LEN) TO CSV-RECORD-BUFFER
               MOVE WS-GENERIC-LEN      TO CSV-RECORD-BUFFER-LEN
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3520-PROCESS-ONE-RECORD.
      *---------------------------------------------------------------*
           CALL 'CSVPARS' USING CSV-RECORD-BUFFER, CSV-RECORD-BUFFER-LEN,
               CSV-PARSED-FIELDS
           IF FIELD-COUNT NOT = WS-EXPECTED-FIELDS
               PERFORM 3530-CONTINUE-RECORD
           END-IF
           IF NOT WS-FILE-ABORTED
               PERFORM 3600-EMIT-ENTRY
               PERFORM 3510-READ-NEXT-RECORD
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3530-CONTINUE-RECORD.
      *---------------------------------------------------------------*
           MOVE 'Y'                     TO WS-CONTINUE-SW
           PERFORM 3540-ADD-ONE-PHYSICAL-LINE
               UNTIL FIELD-COUNT = WS-EXPECTED-FIELDS
                  OR NOT WS-NEED-CONTINUATION.
      **
      **
      *---------------------------------------------------------------*
       3540-ADD-ONE-PHYSICAL-LINE.
      *---------------------------------------------------------------*
           READ CSV-IN-FILE INTO CSV-IN-RECORD
               AT END
                   MOVE 'Y'             TO WS-EOF-SW
                   MOVE 'N'             TO WS-CONTINUE-SW
           END-READ
           IF WS-AT-EOF
               PERFORM 9000-SYNTAX-ERROR THRU 9005-SYNTAX-ERROR-EXIT
           ELSE
               ADD 1                     TO WS-PHYS-LINE-NO
               PERFORM 9150-APPEND-LINE-TO-BUFFER
               CALL 'CSVPARS' USING CSV-RECORD-BUFFER, CSV-RECORD-BUFFER-LEN,
                   CSV-PARSED-FIELDS
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       3600-EMIT-ENTRY.
      *---------------------------------------------------------------*
           PERFORM 4700-PARSE-INDENT
           IF NOT WS-FILE-ABORTED
               PERFORM 4800-WRITE-TXT-LINE
           END-IF.
      **
      **
      *****************************************************************
      *   PARSE-INDENT - INDENT FIELD TO A SIGNED INTEGER, NO FUNCTION
      *****************************************************************
       4700-PARSE-INDENT.
      *---------------------------------------------------------------*
           IF WS-INDENT-INDEX + 1 > FIELD-COUNT
               PERFORM 9000-SYNTAX-ERROR THRU 9005-SYNTAX-ERROR-EXIT
           ELSE
               MOVE 0                    TO WS-INDENT-VALUE
               MOVE 'N'                  TO WS-INDENT-NEGATIVE-SW
               MOVE 1                    TO WS-INDENT-START-IX
               IF FIELD-LEN (WS-INDENT-INDEX + 1) > 0
                  AND FIELD-TEXT (WS-INDENT-INDEX + 1) (1 : 1) = '-'
                   MOVE 'Y'              TO WS-INDENT-NEGATIVE-SW
                   MOVE 2                TO WS-INDENT-START-IX
               END-IF
               IF WS-INDENT-START-IX > FIELD-LEN (WS-INDENT-INDEX + 1)
                   PERFORM 9000-SYNTAX-ERROR THRU 9005-SYNTAX-ERROR-EXIT
               ELSE
                   PERFORM 4710-CONVERT-ONE-DIGIT
                       VARYING WS-INDENT-DIGIT-IX
                       FROM WS-INDENT-START-IX BY 1
                       UNTIL WS-INDENT-DIGIT-IX >
                             FIELD-LEN (WS-INDENT-INDEX + 1)
                          OR WS-FILE-ABORTED
                   IF NOT WS-FILE-ABORTED
                       IF WS-INDENT-NEGATIVE
                           COMPUTE WS-INDENT-VALUE = 0 - WS-INDENT-VALUE
                       END-IF
                       IF WS-INDENT-VALUE <= 0
                           MOVE 0        TO WS-INDENT-TABS
                       ELSE
                           COMPUTE WS-INDENT-TABS = WS-INDENT-VALUE - 1
                       END-IF
      *
      *    08/09/26 E ACKERMAN - USED TO CLAMP ANY TAB COUNT OVER 60
      *    TO 60, SILENTLY.  WS-TAB-PREFIX IS NOW WIDE ENOUGH FOR THE
      *    INDENT FIELD'S OWN DOCUMENTED RANGE (0-99, SO AT MOST 98
      *    TABS) - NO CLAMP NEEDED, TICKET #4419.
                   END-IF
               END-IF
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       4710-CONVERT-ONE-DIGIT.
      *---------------------------------------------------------------*
           MOVE FIELD-TEXT (WS-INDENT-INDEX + 1) (WS-INDENT-DIGIT-IX : 1)
               TO WS-ONE-DIGIT-CHAR
           IF WS-ONE-DIGIT-CHAR IS DIGIT-CHARACTERS
               COMPUTE WS-INDENT-VALUE =
                   WS-INDENT-VALUE * 10 + WS-ONE-DIGIT-NUM
           ELSE
               PERFORM 9000-SYNTAX-ERROR THRU 9005-SYNTAX-ERROR-EXIT
           END-IF.
      **
      **
      *****************************************************************
      *   WRITE-TXT-LINE - (INDENT-1) TABS, THEN THE TEXT, VERBATIM
      *****************************************************************
       4800-WRITE-TXT-LINE.
      *---------------------------------------------------------------*
           MOVE SPACES                  TO TXT-OUT-RECORD
           PERFORM 4810-BUILD-TAB-PREFIX
           IF WS-INDENT-TABS > 0
               IF FIELD-LEN (WS-TEXT-INDEX + 1) > 0
                   STRING WS-TAB-PREFIX (1 : WS-INDENT-TABS)
                                                       DELIMITED BY SIZE
                          FIELD-TEXT (WS-TEXT-INDEX + 1)
                              (1 : FIELD-LEN (WS-TEXT-INDEX + 1))
                                                       DELIMITED BY SIZE
                       INTO TXT-OUT-RECORD
               ELSE
                   MOVE WS-TAB-PREFIX (1 : WS-INDENT-TABS)
                       TO TXT-OUT-RECORD (1 : WS-INDENT-TABS)
               END-IF
           ELSE
               IF FIELD-LEN (WS-TEXT-INDEX + 1) > 0
                   MOVE FIELD-TEXT (WS-TEXT-INDEX + 1)
                           (1 : FIELD-LEN (WS-TEXT-INDEX + 1))
                       TO TXT-OUT-RECORD
                           (1 : FIELD-LEN (WS-TEXT-INDEX + 1))
               END-IF
           END-IF
           WRITE TXT-OUT-RECORD.
      **
      **
      *---------------------------------------------------------------*
       4810-BUILD-TAB-PREFIX.
      *---------------------------------------------------------------*
           MOVE SPACES                  TO WS-TAB-PREFIX
           IF WS-INDENT-TABS > 0
               PERFORM 4815-SET-ONE-TAB VARYING WS-TAB-IX FROM 1 BY 1
                   UNTIL WS-TAB-IX > WS-INDENT-TABS
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       4815-SET-ONE-TAB.
      *---------------------------------------------------------------*
           MOVE X'09'                   TO WS-TAB-PREFIX (WS-TAB-IX : 1).
      **
      **
      *****************************************************************
      *   SYNTAX-ERROR - ABORT THIS FILE, LOG IT, LEAVE OUTPUT AS-IS
      *****************************************************************
       9000-SYNTAX-ERROR.
      *---------------------------------------------------------------*
      *
      *    08/10/26 E ACKERMAN - A FILE ALREADY MARKED ABORTED HAS NO
      *    BUSINESS LOGGING A SECOND "SYNTAX ERROR" ENTRY FOR THE SAME
      *    BAD RECORD IF 9000 IS EVER REACHED TWICE FOR IT - SKIP
      *    STRAIGHT TO THE EXIT - TICKET #4423.
      *
           IF WS-FILE-ABORTED
               GO TO 9005-SYNTAX-ERROR-EXIT
           END-IF
           MOVE 'Y'                     TO WS-ABORT-SW
           MOVE 'LOG'                   TO ERR-ACTION
           MOVE SPACES                  TO ERR-FILE-PATH
           MOVE WS-CUR-FULL-PATH (1 : WS-CUR-FULL-PATH-LEN)
               TO ERR-FILE-PATH (1 : WS-CUR-FULL-PATH-LEN)
           MOVE WS-RECORD-START-LINE    TO ERR-LINE-NO
           MOVE CSV-RECORD-BUFFER        TO ERR-BUFFER
           MOVE CSV-RECORD-BUFFER-LEN    TO ERR-BUFFER-LEN
           CALL 'CSVERR' USING ERR-ACTION, ERR-FILE-PATH,
               ERR-LINE-NO, ERR-BUFFER, ERR-BUFFER-LEN,
               ERR-LINE-1, ERR-LINE-2, ERR-MORE-SW.
      **
      **
      *---------------------------------------------------------------*
       9005-SYNTAX-ERROR-EXIT.
      *---------------------------------------------------------------*
           EXIT.
      **
      **
      *---------------------------------------------------------------*
       9400-LOG-OPEN-ERROR.
      *---------------------------------------------------------------*
           MOVE 0                       TO CSV-RECORD-BUFFER-LEN
           MOVE SPACES                  TO CSV-RECORD-BUFFER
           MOVE 0                       TO WS-RECORD-START-LINE
           PERFORM 9000-SYNTAX-ERROR THRU 9005-SYNTAX-ERROR-EXIT.
      **
      **
      *****************************************************************
      *   WRITE-INDEX-FILE - ONE LINE PER FOLDER, SORTED, TAB-JOINED
      *****************************************************************
       8000-WRITE-INDEX-FILE.
      *---------------------------------------------------------------*
           MOVE SPACES                  TO WS-IDX-OUT-FILENAME
           STRING WS-RESULT-DIR (1 : WS-RESULT-DIR-LEN) DELIMITED BY SIZE
                  '/index.txt'                           DELIMITED BY SIZE
               INTO WS-IDX-OUT-FILENAME
           OPEN OUTPUT IDX-OUT-FILE
           MOVE 'LST'                    TO PFX-ACTION
           MOVE 'Y'                      TO PFX-MORE-SW
           PERFORM 8010-WRITE-ONE-INDEX-LINE UNTIL PFX-MORE-SW = 'N'
           CLOSE IDX-OUT-FILE.
      **
      **
      *---------------------------------------------------------------*
       8010-WRITE-ONE-INDEX-LINE.
      *---------------------------------------------------------------*
           CALL 'CSVPFX' USING PFX-ACTION, PFX-REL-FOLDER,
               PFX-CODE, PFX-CODE-LEN, PFX-PATH, PFX-PATH-LEN,
               PFX-MORE-SW
           IF PFX-MORE-SW = 'Y'
               MOVE SPACES               TO IDX-OUT-RECORD
               STRING PFX-CODE (1 : PFX-CODE-LEN) DELIMITED BY SIZE
                      X'09'                              DELIMITED BY SIZE
                      PFX-PATH (1 : PFX-PATH-LEN)   DELIMITED BY SIZE
                   INTO IDX-OUT-RECORD
               WRITE IDX-OUT-RECORD
           END-IF.
      **
      **
      *****************************************************************
      *   WRITE-ERROR-REPORT - EVERY LOGGED MESSAGE, 90-= SEPARATED
      *****************************************************************
       8500-WRITE-ERROR-REPORT.
      *---------------------------------------------------------------*
           MOVE SPACES                  TO WS-ERR-OUT-FILENAME
           STRING WS-RESULT-DIR (1 : WS-RESULT-DIR-LEN) DELIMITED BY SIZE
                  '/errors.txt'                          DELIMITED BY SIZE
               INTO WS-ERR-OUT-FILENAME
           OPEN OUTPUT ERR-OUT-FILE
           MOVE 'RPT'                    TO ERR-ACTION
           MOVE 'Y'                      TO ERR-MORE-SW
           MOVE 'Y'                      TO WS-ERR-FIRST-SW
           PERFORM 8510-WRITE-ONE-ERR-MSG UNTIL ERR-MORE-SW = 'N'
           CLOSE ERR-OUT-FILE.
      **
      **
      *---------------------------------------------------------------*
       8510-WRITE-ONE-ERR-MSG.
      *---------------------------------------------------------------*
           CALL 'CSVERR' USING ERR-ACTION, ERR-FILE-PATH,
               ERR-LINE-NO, ERR-BUFFER, ERR-BUFFER-LEN,
               ERR-LINE-1, ERR-LINE-2, ERR-MORE-SW
           IF ERR-MORE-SW = 'Y'
               IF WS-ERR-IS-FIRST
                   MOVE 'N'              TO WS-ERR-FIRST-SW
               ELSE
                   MOVE WS-ERR-SEPARATOR-LINE TO ERR-OUT-RECORD
                   WRITE ERR-OUT-RECORD
               END-IF
               MOVE ERR-LINE-1        TO ERR-OUT-RECORD
               WRITE ERR-OUT-RECORD
               MOVE ERR-LINE-2        TO ERR-OUT-RECORD
               WRITE ERR-OUT-RECORD
           END-IF.
      **
      **
      *****************************************************************
      *   GENERIC UTILITY PARAGRAPHS - LENGTH/EXTENSION/BASE-NAME SCANS
      *****************************************************************
       9100-LAST-NON-BLANK.
      *---------------------------------------------------------------*
           PERFORM 9105-SCAN-BACKWARD VARYING WS-GENERIC-LEN FROM 512
               BY -1
               UNTIL WS-GENERIC-LEN = 0
                  OR WS-GENERIC-CHAR (WS-GENERIC-LEN) NOT = SPACE.
      **
      **
      *---------------------------------------------------------------*
       9105-SCAN-BACKWARD.
      *---------------------------------------------------------------*
           CONTINUE.
      **
      **
      *---------------------------------------------------------------*
       9150-APPEND-LINE-TO-BUFFER.
      *---------------------------------------------------------------*
           MOVE CSV-IN-RECORD            TO WS-GENERIC-SCRATCH
           PERFORM 9100-LAST-NON-BLANK
           COMPUTE WS-SCAN-START = CSV-RECORD-BUFFER-LEN + 1
           MOVE X'0A' TO CSV-RECORD-BUFFER (WS-SCAN-START : 1)
           IF WS-GENERIC-LEN > 0
               MOVE CSV-IN-RECORD (1 : WS-GENERIC-LEN)
                   TO CSV-RECORD-BUFFER (WS-SCAN-START + 1 : WS-GENERIC-LEN)
           END-IF
           COMPUTE CSV-RECORD-BUFFER-LEN =
               WS-SCAN-START + WS-GENERIC-LEN.
      **
      **
      *****************************************************************
      *   FIND-EXTENSION - THE LAST DOT-SUFFIX OF THE CURRENT FULL PATH
      *****************************************************************
       9200-FIND-EXTENSION.
      *---------------------------------------------------------------*
           MOVE SPACES                  TO WS-CUR-EXT
           MOVE 0                       TO WS-CUR-EXT-LEN
           MOVE WS-CUR-FULL-PATH        TO WS-GENERIC-SCRATCH
           PERFORM 9210-SCAN-FOR-DOT VARYING WS-SCAN-IX
               FROM WS-CUR-FULL-PATH-LEN BY -1
               UNTIL WS-SCAN-IX = 0
                  OR WS-CUR-FULL-PATH (WS-SCAN-IX : 1) = '.'
           IF WS-SCAN-IX > 0
              AND WS-SCAN-IX < WS-CUR-FULL-PATH-LEN
               COMPUTE WS-CUR-EXT-LEN = WS-CUR-FULL-PATH-LEN - WS-SCAN-IX
               MOVE WS-CUR-FULL-PATH (WS-SCAN-IX + 1 : WS-CUR-EXT-LEN)
                   TO WS-CUR-EXT (1 : WS-CUR-EXT-LEN)
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       9210-SCAN-FOR-DOT.
      *---------------------------------------------------------------*
           CONTINUE.
      **
      **
      *****************************************************************
      *   FIND-BASE-NAME - THE FULL PATH'S LAST COMPONENT, NO EXTENSION
      *****************************************************************
       9300-FIND-BASE-NAME.
      *---------------------------------------------------------------*
           MOVE SPACES                  TO WS-CUR-BASE-NAME
           PERFORM 9310-SCAN-FOR-SLASH VARYING WS-SCAN-IX
               FROM WS-CUR-FULL-PATH-LEN BY -1
               UNTIL WS-SCAN-IX = 0
                  OR WS-CUR-FULL-PATH (WS-SCAN-IX : 1) = '/'
           COMPUTE WS-CUR-BASE-NAME-LEN = WS-CUR-FULL-PATH-LEN - WS-SCAN-IX
           IF WS-CUR-EXT-LEN > 0
               COMPUTE WS-CUR-BASE-NAME-LEN =
                   WS-CUR-BASE-NAME-LEN - WS-CUR-EXT-LEN - 1
           END-IF
           IF WS-CUR-BASE-NAME-LEN > 0
               MOVE WS-CUR-FULL-PATH (WS-SCAN-IX + 1 : WS-CUR-BASE-NAME-LEN)
                   TO WS-CUR-BASE-NAME (1 : WS-CUR-BASE-NAME-LEN)
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       9310-SCAN-FOR-SLASH.
      *---------------------------------------------------------------*
           CONTINUE.
