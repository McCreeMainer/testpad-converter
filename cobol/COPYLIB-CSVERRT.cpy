      *****************************************************************
      * COPYBOOK NAME:   CSVERRT
      * ORIGINAL AUTHOR: DAVID QUINTERO
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/09/98 DAVID QUINTERO  CREATED - ERROR MESSAGE TABLE AND THE
      *                          ERRORS.TXT ENTRY LAYOUT
      * 02/18/99 E ACKERMAN      WIDENED ERR-MSG-COUNT TABLE FROM 100
      *                          TO 200 - A BAD EXPORT CAN FAIL EVERY
      *                          FILE IN A LARGE DIRECTORY TREE
      *****************************************************************
      *
      * ONE ERRORS.TXT ENTRY -- THE "SYNTAX ERROR AT LINE N IN FILE
      * path" MESSAGE ON THE FIRST LINE, THE OFFENDING LINE CONTENT
      * ON THE SECOND.
      *
       01  ERR-MSG-BUFFER               PIC X(512).
       01  ERR-MSG-BUFFER-SPLIT REDEFINES ERR-MSG-BUFFER.
           05  ERR-MSG-BUFFER-LINE-1    PIC X(256).
           05  ERR-MSG-BUFFER-LINE-2    PIC X(256).
      *
       01  ERR-MSG-TABLE.
           05  ERR-MSG-COUNT            PIC 9(04) COMP VALUE ZERO.
           05  ERR-MSG-ENTRY OCCURS 1 TO 200 TIMES
                              DEPENDING ON ERR-MSG-COUNT.
               10  ERR-MSG-TEXT         PIC X(512).
               10  FILLER               PIC X(008).
