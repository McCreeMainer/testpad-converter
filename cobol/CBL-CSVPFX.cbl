      *****************************************************************
      * PROGRAM NAME:    CSVPFX
      * ORIGINAL AUTHOR: DAVID QUINTERO
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/09/98 DAVID QUINTERO  CREATED FOR THE TEST-SCRIPT EXPORT
      *                          CONVERSION RUN - HANDS OUT THE DOTTED
      *                          FOLDER/FILE CODES AND BUILDS THE
      *                          INDEX.TXT LISTING
      * 11/09/98 R WALLACE       Y2K REVIEW - NO DATE FIELDS HELD IN
      *                          THIS PROGRAM, NO CHANGE REQUIRED
      * 04/22/99 E ACKERMAN      A FILE'S OWN CODE WAS COMING OUT AS
      *                          ITS DESTINATION FOLDER'S CODE, WITH NO
      *                          INDEX OF ITS OWN - 1000-GET-PREFIX
      *                          WALKED THE FOLDER COMPONENTS BUT NEVER
      *                          CONSUMED THE FINAL FOLDER'S COUNTER
      *                          FOR THE FILE ITSELF.  ADDED THE CLOSING
      *                          CALL TO 1020-ASSIGN-FILE-CODE.
      * 09/03/99 E ACKERMAN      CSVCNV WAS WRITING INDEX.TXT WITH THE
      *                          FULL PADDED WIDTH OF EVERY FIELD - NO
      *                          WAY TO TELL WHERE THE CODE OR PATH
      *                          ACTUALLY ENDED.  PASS BACK THE
      *                          SIGNIFICANT LENGTH OF EACH ON THE LST
      *                          ACTION (PFX-CODE-LEN, PFX-PATH-
      *                          LEN).
      * 09/03/99 E ACKERMAN      REWORKED EVERY SCAN AND SORT LOOP TO
      *                          PERFORM A NAMED PARAGRAPH INSTEAD OF
      *                          LOOPING IN-LINE - SHOP STANDARD PER
      *                          THE FALL-99 CODING REVIEW.
      * 08/09/26 E ACKERMAN      LINKAGE SECTION REPLACED WITH COPY
      *                          CSVPFXI, SHARED VERBATIM WITH CSVCNV'S
      *                          WORKING-STORAGE, SO THE CALL INTERFACE
      *                          NO LONGER CARRIES AN LK- TAG OF ITS
      *                          OWN - TICKET #4417.
      * 08/10/26 E ACKERMAN      ADDED WS-NODE-SCAN-LIMIT AS A 77-LEVEL
      *                          STANDALONE ITEM (SHOP STANDARD FOR A
      *                          ONE-SHOT SCRATCH COUNTER) AND GAVE
      *                          WS-CODE-3DIGIT A CHARACTER-ARRAY
      *                          REDEFINES - TICKET #4422.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  CSVPFX.
       AUTHOR.        DAVID QUINTERO.
       INSTALLATION.  COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN.  03/09/98.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
      *****************************************************************
      * CALLED FROM CSVCNV ONCE PER CONVERTED CSV FILE (ACTION "PFX")
      * AND ONCE PER INDEX.TXT LINE AFTER THE RUN (ACTION "LST").  THE
      * FOLDER-NODE TREE LIVES IN WORKING-STORAGE AND SURVIVES BETWEEN
      * CALLS FOR THE LIFE OF THE JOB STEP.
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------*
      * STANDALONE SCAN-LIMIT COUNTER - CACHED OFF IDX-NODE-COUNT AT
      * THE TOP OF 1100-FIND-OR-CREATE-CHILD'S NODE-TABLE SEARCH.
      *
       77  WS-NODE-SCAN-LIMIT           PIC 9(04) COMP.
      *---------------------------------------------------------------*
       COPY CSVIDX.
      *---------------------------------------------------------------*
       01  WS-SWITCHES-SUBSCRIPTS-MISC.
           05  WS-ROOT-COUNTER         PIC 9(03) COMP VALUE ZERO.
           05  WS-FOUND-SW             PIC X     VALUE 'N'.
               88  WS-FOUND                      VALUE 'Y'.
           05  WS-SORT-BUILT-SW        PIC X     VALUE 'N'.
               88  WS-SORT-BUILT                 VALUE 'Y'.
      *
           05  WS-CUR-PATH             PIC X(256).
           05  WS-CUR-PATH-LEN         PIC 9(03) COMP.
           05  WS-CUR-CODE             PIC X(032).
           05  WS-CUR-CODE-LEN         PIC 9(02) COMP.
           05  WS-CUR-PARENT-IX        PIC 9(04) COMP.
      *
           05  WS-RELFOLDER-LEN        PIC 9(03) COMP.
           05  WS-SCAN-START           PIC 9(03) COMP.
           05  WS-SCAN-PTR             PIC 9(03) COMP.
           05  WS-SCAN-IX              PIC 9(04) COMP.
           05  WS-MATCH-IX             PIC 9(04) COMP.
      *
           05  WS-COMPONENT            PIC X(256).
           05  WS-COMPONENT-LEN        PIC 9(03) COMP.
           05  WS-CANDIDATE-PATH       PIC X(256).
           05  WS-CANDIDATE-PATH-LEN   PIC 9(03) COMP.
           05  WS-OWN-CODE-NUM         PIC 9(03) COMP.
      *
           05  WS-LST-CURSOR           PIC 9(04) COMP VALUE ZERO.
           05  WS-SORT-I               PIC 9(04) COMP.
           05  WS-SORT-J               PIC 9(04) COMP.
           05  WS-SORT-LIMIT           PIC 9(04) COMP.
           05  WS-SORT-TEMP            PIC 9(04) COMP.
      *
      * THREE-DIGIT CODE RENDERING AREA, WITH A CHARACTER-ARRAY VIEW
      * FOR THE DOTTED CODE BUILT IN 1020-ASSIGN-FILE-CODE (NO
      * INTRINSIC FUNCTIONS IN THIS SHOP'S COBOL).
      *
       01  WS-CODE-3DIGIT               PIC 9(03).
       01  WS-CODE-3DIGIT-CHARS REDEFINES WS-CODE-3DIGIT.
           05  WS-CODE-3DIGIT-CHAR      PIC X OCCURS 3 TIMES.
      *
      * SCRATCH AREA AND LAST-NON-BLANK UTILITY (NO INTRINSIC TRIM OR
      * LENGTH FUNCTIONS IN THIS SHOP'S COBOL) - SHARED BY EVERY
      * PARAGRAPH THAT NEEDS THE SIGNIFICANT LENGTH OF A FIELD.
      *
       01  WS-GENERIC-SCRATCH          PIC X(256).
       01  WS-GENERIC-SCRATCH-CHARS REDEFINES WS-GENERIC-SCRATCH.
           05  WS-GENERIC-CHAR         PIC X OCCURS 256 TIMES.
       01  WS-GENERIC-LEN              PIC 9(03) COMP.
      *
       01  WS-SORT-ORDER-TABLE.
           05  WS-SORT-ENTRY           PIC 9(04) COMP OCCURS 500 TIMES.
      *---------------------------------------------------------------*
       LINKAGE SECTION.
      *---------------------------------------------------------------*
       COPY CSVPFXI.
      *===============================================================*
       PROCEDURE DIVISION USING PFX-ACTION, PFX-REL-FOLDER,
           PFX-CODE, PFX-CODE-LEN, PFX-PATH, PFX-PATH-LEN,
           PFX-MORE-SW.
      *---------------------------------------------------------------*
       0000-CSVPFX-MAIN.
      *---------------------------------------------------------------*
           EVALUATE TRUE
               WHEN PFX-ACTION-GET-PREFIX
                   PERFORM 1000-GET-PREFIX
               WHEN PFX-ACTION-GET-INDEX-LINE
                   PERFORM 2000-GET-INDEX-PATH
           END-EVALUATE
           GOBACK.
      **
      **
      *****************************************************************
      *               GETPREFIX - ASSIGN ONE FILE'S CODE
      *****************************************************************
       1000-GET-PREFIX.
      *---------------------------------------------------------------*
           MOVE SPACES                 TO WS-CUR-PATH, WS-CUR-CODE
           MOVE 0                      TO WS-CUR-PATH-LEN, WS-CUR-CODE-LEN
           MOVE 0                      TO WS-CUR-PARENT-IX
      *
           MOVE PFX-REL-FOLDER         TO WS-GENERIC-SCRATCH
           PERFORM 1050-LAST-NON-BLANK
           MOVE WS-GENERIC-LEN         TO WS-RELFOLDER-LEN
      *
           MOVE 1                      TO WS-SCAN-START
           PERFORM 1010-WALK-ONE-COMPONENT
               UNTIL WS-SCAN-START > WS-RELFOLDER-LEN
      *
      *    THE WALK ABOVE ONLY REGISTERS FOLDER COMPONENTS.  THE FILE
      *    ITSELF IS NOT A NODE - IT JUST CONSUMES ONE MORE INDEX FROM
      *    THE DESTINATION FOLDER'S OWN COUNTER (SEE 04/22/99 ENTRY
      *    ABOVE).
      *
           PERFORM 1020-ASSIGN-FILE-CODE.
      **
      **
      *---------------------------------------------------------------*
       1010-WALK-ONE-COMPONENT.
      *---------------------------------------------------------------*
           PERFORM 1015-FIND-NEXT-SLASH VARYING WS-SCAN-PTR
               FROM WS-SCAN-START BY 1
               UNTIL WS-SCAN-PTR > WS-RELFOLDER-LEN
                  OR PFX-REL-FOLDER (WS-SCAN-PTR : 1) = '/'
           COMPUTE WS-COMPONENT-LEN = WS-SCAN-PTR - WS-SCAN-START
           IF WS-COMPONENT-LEN > 0
               MOVE SPACES          TO WS-COMPONENT
               MOVE PFX-REL-FOLDER (WS-SCAN-START : WS-COMPONENT-LEN)
                   TO WS-COMPONENT (1 : WS-COMPONENT-LEN)
               PERFORM 1100-FIND-OR-CREATE-CHILD
           END-IF
           COMPUTE WS-SCAN-START = WS-SCAN-PTR + 1.
      **
      **
      *---------------------------------------------------------------*
       1015-FIND-NEXT-SLASH.
      *---------------------------------------------------------------*
           CONTINUE.
      **
      **
      *---------------------------------------------------------------*
       1020-ASSIGN-FILE-CODE.
      *---------------------------------------------------------------*
           IF WS-CUR-PARENT-IX = 0
               MOVE WS-ROOT-COUNTER     TO WS-OWN-CODE-NUM
               ADD 1                    TO WS-ROOT-COUNTER
           ELSE
               MOVE IDX-NODE-COUNTER (WS-CUR-PARENT-IX) TO WS-OWN-CODE-NUM
               ADD 1 TO IDX-NODE-COUNTER (WS-CUR-PARENT-IX)
           END-IF
           MOVE WS-OWN-CODE-NUM         TO WS-CODE-3DIGIT
           MOVE SPACES                  TO PFX-CODE
           IF WS-CUR-CODE-LEN = 0
               MOVE WS-CODE-3DIGIT      TO PFX-CODE (1 : 3)
           ELSE
               STRING WS-CUR-CODE (1 : WS-CUR-CODE-LEN)  DELIMITED BY SIZE
                      '.'                                 DELIMITED BY SIZE
                      WS-CODE-3DIGIT                       DELIMITED BY SIZE
                   INTO PFX-CODE
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       1050-LAST-NON-BLANK.
      *---------------------------------------------------------------*
           PERFORM 1055-SCAN-BACKWARD VARYING WS-GENERIC-LEN
               FROM 256 BY -1
               UNTIL WS-GENERIC-LEN = 0
                  OR WS-GENERIC-CHAR (WS-GENERIC-LEN) NOT = SPACE.
      **
      **
      *---------------------------------------------------------------*
       1055-SCAN-BACKWARD.
      *---------------------------------------------------------------*
           CONTINUE.
      **
      **
      *---------------------------------------------------------------*
       1100-FIND-OR-CREATE-CHILD.
      *---------------------------------------------------------------*
           IF WS-CUR-PATH-LEN = 0
               MOVE SPACES              TO WS-CANDIDATE-PATH
               MOVE WS-COMPONENT (1 : WS-COMPONENT-LEN)
                   TO WS-CANDIDATE-PATH (1 : WS-COMPONENT-LEN)
               MOVE WS-COMPONENT-LEN    TO WS-CANDIDATE-PATH-LEN
           ELSE
               MOVE SPACES              TO WS-CANDIDATE-PATH
               STRING WS-CUR-PATH (1 : WS-CUR-PATH-LEN) DELIMITED BY SIZE
                      '/'                                DELIMITED BY SIZE
                      WS-COMPONENT (1 : WS-COMPONENT-LEN) DELIMITED BY SIZE
                   INTO WS-CANDIDATE-PATH
               COMPUTE WS-CANDIDATE-PATH-LEN =
                   WS-CUR-PATH-LEN + 1 + WS-COMPONENT-LEN
           END-IF
      *
           MOVE 'N'                    TO WS-FOUND-SW
           MOVE 0                      TO WS-MATCH-IX
           MOVE IDX-NODE-COUNT         TO WS-NODE-SCAN-LIMIT
           IF WS-NODE-SCAN-LIMIT > 0
               PERFORM 1110-CHECK-ONE-NODE VARYING WS-SCAN-IX FROM 1 BY 1
                   UNTIL WS-SCAN-IX > WS-NODE-SCAN-LIMIT OR WS-FOUND
           END-IF
      *
           IF NOT WS-FOUND
               PERFORM 1020-ASSIGN-FILE-CODE
               ADD 1                    TO IDX-NODE-COUNT
               MOVE IDX-NODE-COUNT      TO WS-MATCH-IX
               MOVE WS-CANDIDATE-PATH   TO IDX-NODE-PATH (WS-MATCH-IX)
               MOVE WS-CANDIDATE-PATH-LEN
                                        TO IDX-NODE-PATH-LEN (WS-MATCH-IX)
               MOVE PFX-CODE         TO IDX-NODE-CODE (WS-MATCH-IX)
               PERFORM 1060-CODE-LENGTH
               MOVE WS-GENERIC-LEN      TO IDX-NODE-CODE-LEN (WS-MATCH-IX)
               MOVE 0                   TO IDX-NODE-COUNTER (WS-MATCH-IX)
           END-IF
      *
           MOVE WS-MATCH-IX             TO WS-CUR-PARENT-IX
           MOVE WS-CANDIDATE-PATH       TO WS-CUR-PATH
           MOVE WS-CANDIDATE-PATH-LEN   TO WS-CUR-PATH-LEN
           MOVE IDX-NODE-CODE (WS-MATCH-IX) TO WS-CUR-CODE
           MOVE IDX-NODE-CODE-LEN (WS-MATCH-IX) TO WS-CUR-CODE-LEN.
      **
      **
      *---------------------------------------------------------------*
       1110-CHECK-ONE-NODE.
      *---------------------------------------------------------------*
           IF IDX-NODE-PATH (WS-SCAN-IX) = WS-CANDIDATE-PATH
               MOVE 'Y'                 TO WS-FOUND-SW
               MOVE WS-SCAN-IX          TO WS-MATCH-IX
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       1060-CODE-LENGTH.
      *---------------------------------------------------------------*
           MOVE PFX-CODE            TO WS-GENERIC-SCRATCH
           PERFORM 1050-LAST-NON-BLANK.
      **
      **
      *****************************************************************
      *          GETINDEXPATH - ONE INDEX.TXT LINE PER CALL
      *****************************************************************
       2000-GET-INDEX-PATH.
      *---------------------------------------------------------------*
           IF NOT WS-SORT-BUILT
               PERFORM 2100-BUILD-SORT-ORDER
               MOVE 'Y'                 TO WS-SORT-BUILT-SW
           END-IF
      *
           ADD 1                        TO WS-LST-CURSOR
           IF WS-LST-CURSOR > IDX-NODE-COUNT
               MOVE 'N'                 TO PFX-MORE-SW
               MOVE SPACES              TO PFX-CODE, PFX-PATH
               MOVE 0                   TO PFX-CODE-LEN, PFX-PATH-LEN
           ELSE
               MOVE 'Y'                 TO PFX-MORE-SW
               MOVE WS-SORT-ENTRY (WS-LST-CURSOR) TO WS-SORT-TEMP
               MOVE IDX-NODE-CODE (WS-SORT-TEMP) TO PFX-CODE
               MOVE IDX-NODE-CODE-LEN (WS-SORT-TEMP) TO PFX-CODE-LEN
               MOVE IDX-NODE-PATH (WS-SORT-TEMP) TO PFX-PATH
               MOVE IDX-NODE-PATH-LEN (WS-SORT-TEMP) TO PFX-PATH-LEN
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       2100-BUILD-SORT-ORDER.
      *---------------------------------------------------------------*
           PERFORM 2105-INIT-ONE-ENTRY VARYING WS-SORT-I FROM 1 BY 1
               UNTIL WS-SORT-I > IDX-NODE-COUNT
      *
      *    SORTED BY RELATIVE FOLDER PATH - A PLAIN BUBBLE SORT OVER
      *    THE INDIRECT INDEX TABLE, THE NODE TABLE ITSELF IS NEVER
      *    REORDERED.
      *
           PERFORM 2110-BUBBLE-ONE-PASS VARYING WS-SORT-I FROM 1 BY 1
               UNTIL WS-SORT-I > IDX-NODE-COUNT.
      **
      **
      *---------------------------------------------------------------*
       2105-INIT-ONE-ENTRY.
      *---------------------------------------------------------------*
           MOVE WS-SORT-I               TO WS-SORT-ENTRY (WS-SORT-I).
      **
      **
      *---------------------------------------------------------------*
       2110-BUBBLE-ONE-PASS.
      *---------------------------------------------------------------*
           COMPUTE WS-SORT-LIMIT = IDX-NODE-COUNT - WS-SORT-I
           PERFORM 2120-COMPARE-AND-SWAP VARYING WS-SORT-J FROM 1 BY 1
               UNTIL WS-SORT-J > WS-SORT-LIMIT.
      **
      **
      *---------------------------------------------------------------*
       2120-COMPARE-AND-SWAP.
      *---------------------------------------------------------------*
           IF IDX-NODE-PATH (WS-SORT-ENTRY (WS-SORT-J))
                > IDX-NODE-PATH (WS-SORT-ENTRY (WS-SORT-J + 1))
               MOVE WS-SORT-ENTRY (WS-SORT-J) TO WS-SORT-TEMP
               MOVE WS-SORT-ENTRY (WS-SORT-J + 1)
                   TO WS-SORT-ENTRY (WS-SORT-J)
               MOVE WS-SORT-TEMP
                   TO WS-SORT-ENTRY (WS-SORT-J + 1)
           END-IF.
