      *****************************************************************
      * PROGRAM NAME:    CSVPARS
      * ORIGINAL AUTHOR: DAVID QUINTERO
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/02/98 DAVID QUINTERO  CREATED FOR THE TEST-SCRIPT EXPORT
      *                          CONVERSION RUN - QUOTE-AWARE COMMA
      *                          SPLITTER
      * 11/09/98 R WALLACE       Y2K REVIEW - NO DATE FIELDS HELD IN
      *                          THIS PROGRAM, NO CHANGE REQUIRED
      * 07/14/99 E ACKERMAN      A RECORD WITH NO COMMAS AT ALL WAS
      *                          FALLING INTO THE SPLITTER AND COMING
      *                          BACK WITH FIELD-COUNT OF ZERO.  ADDED
      *                          2500-SINGLE-FIELD.
      * 09/03/99 E ACKERMAN      REWORKED EVERY SCAN LOOP TO PERFORM A
      *                          NAMED PARAGRAPH INSTEAD OF LOOPING
      *                          IN-LINE - SHOP STANDARD PER THE FALL-99
      *                          CODING REVIEW, RULES OUT OF PLACE
      *                          BREAK/CONTINUE LOGIC IN A BIG EVALUATE.
      * 08/09/26 E ACKERMAN      LINKAGE SECTION IS NOW JUST COPY
      *                          CSVLINE - THE RECORD-BUFFER FIELDS
      *                          MOVED INTO THAT COPYBOOK SO CSVCNV AND
      *                          CSVPARS SHARE THEM VERBATIM INSTEAD OF
      *                          EACH CARRYING ITS OWN LK- TAGGED COPY
      *                          OF THE SAME DATA - TICKET #4417.
      * 08/10/26 E ACKERMAN      NO-COMMA CHECK NOW RUNS BEFORE THE
      *                          QUOTE-PARITY CHECK, NOT AFTER - A
      *                          BUFFERED RECORD WITH NO COMMAS AND AN
      *                          ODD QUOTE COUNT WAS COMING BACK AS AN
      *                          EMPTY FIELD LIST (FORCING A BOGUS
      *                          CONTINUATION) INSTEAD OF THE SINGLE
      *                          FIELD IT SHOULD BE - TICKET #4421.
      * 08/10/26 E ACKERMAN      ADDED WS-SCAN-LIMIT AS A 77-LEVEL
      *                          STANDALONE ITEM, SHOP STANDARD FOR A
      *                          ONE-SHOT SCRATCH COUNTER THIS SIZE -
      *                          TICKET #4422.
      * 08/10/26 E ACKERMAN      5100-EMIT-FIELD NOW USES GO TO 5100-
      *                          EMIT-FIELD-EXIT ONCE FIELD-COUNT PASSES
      *                          50 INSTEAD OF NESTING THE REST OF THE
      *                          PARAGRAPH UNDER ONE MORE IF - EVERY
      *                          CALLER NOW PERFORMS THE RANGE 5100-
      *                          EMIT-FIELD THRU 5100-EMIT-FIELD-EXIT -
      *                          TICKET #4423.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  CSVPARS.
       AUTHOR.        DAVID QUINTERO.
       INSTALLATION.  COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN.  03/02/98.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
      *****************************************************************
      * CALLED ONCE PER BUFFERED RECORD FROM CSVCNV.  THE BUFFER MAY
      * HOLD SEVERAL PHYSICAL LINES (EMBEDDED NEWLINE CHARACTERS) WHEN
      * THE CALLER IS RE-TRYING A CONTINUED RECORD.  AN ODD NUMBER OF
      * QUOTE CHARACTERS COMES BACK AS FIELD-COUNT ZERO - THAT IS THE
      * CALLER'S SIGNAL TO APPEND THE NEXT PHYSICAL LINE AND CALL US
      * AGAIN.
      *****************************************************************
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------*
      * STANDALONE SCAN-LIMIT COUNTER - CACHED OFF CSV-RECORD-BUFFER-LEN
      * ONCE PER CALL SO 1000-FIND-DELIMITERS DOES NOT RE-REFERENCE THE
      * LINKAGE ITEM ON EVERY PASS OF THE SCAN.
      *
       77  WS-SCAN-LIMIT                PIC 9(05) COMP.
      *---------------------------------------------------------------*
       01  WS-SWITCHES-SUBSCRIPTS-MISC.
           05  WS-QUOTE-PARITY-SW      PIC X     VALUE 'N'.
               88  WS-ODD-QUOTES                 VALUE 'Y'.
      *
           05  WS-QUOTE-COUNT           PIC 9(04) COMP VALUE ZERO.
           05  WS-PAIR-COUNT            PIC 9(04) COMP VALUE ZERO.
           05  WS-COMMA-COUNT           PIC 9(04) COMP VALUE ZERO.
      *
           05  WS-DIVIDE-QUOTIENT       PIC 9(04) COMP.
           05  WS-DIVIDE-REMAINDER      PIC 9(04) COMP.
      *
           05  WS-SCAN-IX               PIC 9(05) COMP.
           05  WS-PAIR-IX               PIC 9(04) COMP.
      *
           05  WS-FIELD-START           PIC 9(05) COMP.
           05  WS-FIELD-END             PIC 9(05) COMP.
           05  WS-FIELD-LEN-CALC        PIC 9(05) COMP.
      *
      * QUOTE POSITIONS, FOUND IN ORDER OF APPEARANCE.  THE SECOND
      * VIEW GROUPS THEM TWO AT A TIME (1ST WITH 2ND, 3RD WITH 4TH,
      * ...) - SAME STORAGE, NO MOVING OF DATA NEEDED TO PAIR THEM.
      *
       01  WS-QUOTE-POS-TABLE.
           05  WS-QUOTE-POS             PIC 9(04) COMP OCCURS 100 TIMES.
       01  WS-QUOTE-PAIR-TABLE REDEFINES WS-QUOTE-POS-TABLE.
           05  WS-QUOTE-PAIR OCCURS 50 TIMES.
               10  WS-QUOTE-PAIR-START  PIC 9(04) COMP.
               10  WS-QUOTE-PAIR-END    PIC 9(04) COMP.
      *
      * COMMA POSITIONS, AND A PARALLEL FLAG FOR EACH ONE SAYING
      * WHETHER IT FELL INSIDE A QUOTE PAIR (AND IS THEREFORE LITERAL
      * TEXT, NOT A FIELD DELIMITER).
      *
       01  WS-COMMA-POS-TABLE.
           05  WS-COMMA-POS             PIC 9(04) COMP OCCURS 512 TIMES.
       01  WS-COMMA-MASK-TABLE.
           05  WS-COMMA-MASKED          PIC X     OCCURS 512 TIMES.
      *---------------------------------------------------------------*
       LINKAGE SECTION.
      *---------------------------------------------------------------*
       COPY CSVLINE.
      *===============================================================*
       PROCEDURE DIVISION USING CSV-RECORD-BUFFER, CSV-RECORD-BUFFER-LEN,
           CSV-PARSED-FIELDS.
      *---------------------------------------------------------------*
       0000-CSVPARS-MAIN.
      *---------------------------------------------------------------*
           MOVE 0                       TO FIELD-COUNT
           PERFORM 1000-FIND-DELIMITERS
           IF WS-COMMA-COUNT = 0
               PERFORM 2500-SINGLE-FIELD
           ELSE
               PERFORM 2000-CHECK-QUOTE-PARITY
               IF NOT WS-ODD-QUOTES
                   PERFORM 3000-PAIR-QUOTES
                   PERFORM 4000-MASK-COMMAS-IN-QUOTES
                   PERFORM 5000-SPLIT-FIELDS
               END-IF
           END-IF
           GOBACK.
      **
      **
      *****************************************************************
      *         FIND-DELIMITERS - LOCATE EVERY COMMA AND QUOTE
      *****************************************************************
       1000-FIND-DELIMITERS.
      *---------------------------------------------------------------*
           MOVE 0                       TO WS-QUOTE-COUNT, WS-COMMA-COUNT
           MOVE CSV-RECORD-BUFFER-LEN   TO WS-SCAN-LIMIT
           PERFORM 1010-SCAN-ONE-CHAR VARYING WS-SCAN-IX FROM 1 BY 1
               UNTIL WS-SCAN-IX > WS-SCAN-LIMIT.
      **
      **
      *---------------------------------------------------------------*
       1010-SCAN-ONE-CHAR.
      *---------------------------------------------------------------*
           EVALUATE CSV-RECORD-BUFFER-CHAR (WS-SCAN-IX)
               WHEN '"'
                   ADD 1            TO WS-QUOTE-COUNT
                   MOVE WS-SCAN-IX  TO WS-QUOTE-POS (WS-QUOTE-COUNT)
               WHEN ','
                   ADD 1            TO WS-COMMA-COUNT
                   MOVE WS-SCAN-IX  TO WS-COMMA-POS (WS-COMMA-COUNT)
           END-EVALUATE.
      **
      **
      *---------------------------------------------------------------*
       2000-CHECK-QUOTE-PARITY.
      *---------------------------------------------------------------*
           DIVIDE WS-QUOTE-COUNT BY 2 GIVING WS-DIVIDE-QUOTIENT
               REMAINDER WS-DIVIDE-REMAINDER
           IF WS-DIVIDE-REMAINDER = 1
               MOVE 'Y'                 TO WS-QUOTE-PARITY-SW
           ELSE
               MOVE 'N'                 TO WS-QUOTE-PARITY-SW
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       2500-SINGLE-FIELD.
      *---------------------------------------------------------------*
           MOVE 1                       TO FIELD-COUNT
           MOVE SPACES                  TO FIELD-TEXT (1)
           IF CSV-RECORD-BUFFER-LEN > 256
               MOVE 256                 TO WS-FIELD-LEN-CALC
           ELSE
               MOVE CSV-RECORD-BUFFER-LEN TO WS-FIELD-LEN-CALC
           END-IF
           IF WS-FIELD-LEN-CALC > 0
               MOVE CSV-RECORD-BUFFER (1 : WS-FIELD-LEN-CALC)
                   TO FIELD-TEXT (1) (1 : WS-FIELD-LEN-CALC)
           END-IF
           MOVE WS-FIELD-LEN-CALC        TO FIELD-LEN (1).
      **
      **
      *****************************************************************
      *              PAIR-QUOTES - 1ST WITH 2ND, 3RD WITH 4TH
      *****************************************************************
       3000-PAIR-QUOTES.
      *---------------------------------------------------------------*
      *    WS-QUOTE-PAIR-TABLE REDEFINES WS-QUOTE-POS-TABLE, SO PAIR(I)
      *    START/END ARE ALREADY SITTING WHERE POS(2I-1)/POS(2I) WERE
      *    WRITTEN - NOTHING TO MOVE, JUST SAY HOW MANY PAIRS THERE ARE.
      *
           DIVIDE WS-QUOTE-COUNT BY 2 GIVING WS-PAIR-COUNT.
      **
      **
      *****************************************************************
      *     MASK-COMMAS-IN-QUOTES - LITERAL COMMAS ARE NOT DELIMITERS
      *****************************************************************
       4000-MASK-COMMAS-IN-QUOTES.
      *---------------------------------------------------------------*
           PERFORM 4010-MASK-ONE-COMMA VARYING WS-SCAN-IX FROM 1 BY 1
               UNTIL WS-SCAN-IX > WS-COMMA-COUNT.
      **
      **
      *---------------------------------------------------------------*
       4010-MASK-ONE-COMMA.
      *---------------------------------------------------------------*
           MOVE 'N'                     TO WS-COMMA-MASKED (WS-SCAN-IX)
           PERFORM 4020-CHECK-ONE-PAIR VARYING WS-PAIR-IX FROM 1 BY 1
               UNTIL WS-PAIR-IX > WS-PAIR-COUNT.
      **
      **
      *---------------------------------------------------------------*
       4020-CHECK-ONE-PAIR.
      *---------------------------------------------------------------*
           IF WS-COMMA-POS (WS-SCAN-IX) > WS-QUOTE-PAIR-START (WS-PAIR-IX)
              AND WS-COMMA-POS (WS-SCAN-IX) < WS-QUOTE-PAIR-END (WS-PAIR-IX)
               MOVE 'Y'                 TO WS-COMMA-MASKED (WS-SCAN-IX)
           END-IF.
      **
      **
      *****************************************************************
      *        SPLIT-FIELDS - N UNMASKED COMMAS YIELD N+1 FIELDS
      *****************************************************************
       5000-SPLIT-FIELDS.
      *---------------------------------------------------------------*
           MOVE 0                       TO FIELD-COUNT
           MOVE 1                       TO WS-FIELD-START
           PERFORM 5010-SPLIT-ONE-COMMA VARYING WS-SCAN-IX FROM 1 BY 1
               UNTIL WS-SCAN-IX > WS-COMMA-COUNT
           MOVE CSV-RECORD-BUFFER-LEN     TO WS-FIELD-END
           PERFORM 5100-EMIT-FIELD THRU 5100-EMIT-FIELD-EXIT.
      **
      **
      *---------------------------------------------------------------*
       5010-SPLIT-ONE-COMMA.
      *---------------------------------------------------------------*
           IF WS-COMMA-MASKED (WS-SCAN-IX) = 'N'
               COMPUTE WS-FIELD-END = WS-COMMA-POS (WS-SCAN-IX) - 1
               PERFORM 5100-EMIT-FIELD THRU 5100-EMIT-FIELD-EXIT
               COMPUTE WS-FIELD-START = WS-COMMA-POS (WS-SCAN-IX) + 1
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       5100-EMIT-FIELD.
      *---------------------------------------------------------------*
      *
      *    08/10/26 E ACKERMAN - THE FIELD-TEXT TABLE HOLDS 50 ENTRIES.
      *    ONCE IT IS FULL, SKIP STRAIGHT TO THE EXIT RATHER THAN
      *    NESTING THE REST OF THE PARAGRAPH UNDER ONE MORE IF -
      *    TICKET #4423.
      *
           ADD 1                        TO FIELD-COUNT
           IF FIELD-COUNT > 50
               GO TO 5100-EMIT-FIELD-EXIT
           END-IF
           IF WS-FIELD-END < WS-FIELD-START
               MOVE SPACES               TO FIELD-TEXT (FIELD-COUNT)
               MOVE 0                    TO FIELD-LEN (FIELD-COUNT)
           ELSE
               COMPUTE WS-FIELD-LEN-CALC =
                   WS-FIELD-END - WS-FIELD-START + 1
               IF WS-FIELD-LEN-CALC > 256
                   MOVE 256              TO WS-FIELD-LEN-CALC
               END-IF
               MOVE SPACES               TO FIELD-TEXT (FIELD-COUNT)
               MOVE CSV-RECORD-BUFFER (WS-FIELD-START : WS-FIELD-LEN-CALC)
                   TO FIELD-TEXT (FIELD-COUNT) (1 : WS-FIELD-LEN-CALC)
               MOVE WS-FIELD-LEN-CALC    TO FIELD-LEN (FIELD-COUNT)
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       5100-EMIT-FIELD-EXIT.
      *---------------------------------------------------------------*
           EXIT.
