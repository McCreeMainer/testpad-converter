      *****************************************************************
      * COPYBOOK NAME:   CSVERRI
      * ORIGINAL AUTHOR: E ACKERMAN
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 08/09/26 E ACKERMAN      CREATED - PULLED THE CSVERR CALL
      *                          INTERFACE OUT OF CSVCNV'S WORKING-
      *                          STORAGE AND CSVERR'S LINKAGE SECTION
      *                          SO BOTH SIDES SHARE ONE COPYBOOK, PER
      *                          TICKET #4417 (SAME PATTERN AS UNEMT)
      *****************************************************************
      *
      * CALL INTERFACE FOR CSVERR - SHARED VERBATIM, NO RENAMING, BY
      * CSVCNV'S WORKING-STORAGE (THE CALLER) AND CSVERR'S LINKAGE
      * SECTION (THE CALLEE).  ACTION 'LOG' FILES ONE SYNTAX-ERROR
      * MESSAGE; ACTION 'RPT' WALKS THE LOGGED MESSAGES ONE AT A TIME
      * FOR ERRORS.TXT.
      *
       01  ERR-ACTION                  PIC X(03).
           88  ERR-ACTION-LOG-MESSAGE            VALUE 'LOG'.
           88  ERR-ACTION-GET-REPORT-LINE        VALUE 'RPT'.
       01  ERR-FILE-PATH                PIC X(512).
       01  ERR-LINE-NO                  PIC 9(06) COMP.
       01  ERR-BUFFER                   PIC X(4096).
       01  ERR-BUFFER-LEN               PIC 9(05) COMP.
       01  ERR-LINE-1                   PIC X(256).
       01  ERR-LINE-2                   PIC X(256).
       01  ERR-MORE-SW                  PIC X(001).
