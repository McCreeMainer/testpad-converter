      *****************************************************************
      * PROGRAM NAME:    CSVERR
      * ORIGINAL AUTHOR: DAVID QUINTERO
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/09/98 DAVID QUINTERO  CREATED - COLLECTS "SYNTAX ERROR"
      *                          MESSAGES DURING A CONVERSION RUN AND
      *                          HANDS THEM BACK ONE AT A TIME FOR
      *                          ERRORS.TXT
      * 11/09/98 R WALLACE       Y2K REVIEW - LINE NUMBERS ARE COUNTS,
      *                          NOT DATES, NO CHANGE REQUIRED
      * 02/18/99 E ACKERMAN      WIDENED ERR-MSG-COUNT TABLE FROM 100
      *                          TO 200 IN CSVERRT - A BAD EXPORT CAN
      *                          FAIL EVERY FILE IN A LARGE DIRECTORY
      *                          TREE
      * 09/03/99 E ACKERMAN      REWORKED THE REPORT-CURSOR SCAN TO
      *                          PERFORM A NAMED PARAGRAPH INSTEAD OF
      *                          LOOPING IN-LINE - SHOP STANDARD PER
      *                          THE FALL-99 CODING REVIEW.
      * 08/09/26 E ACKERMAN      LINKAGE SECTION REPLACED WITH COPY
      *                          CSVERRI, SHARED VERBATIM WITH CSVCNV'S
      *                          WORKING-STORAGE, SO THE CALL INTERFACE
      *                          NO LONGER CARRIES AN LK- TAG OF ITS
      *                          OWN - TICKET #4417.  ALSO ADDED
      *                          1450-ECHO-MESSAGE SO EACH LOGGED ERROR
      *                          GOES TO SYSOUT AS IT HAPPENS, NOT JUST
      *                          INTO THE END-OF-RUN REPORT - #4418.
      * 08/10/26 E ACKERMAN      WS-SCAN-IX IS NOW A 77-LEVEL STANDALONE
      *                          ITEM, SHOP STANDARD FOR A ONE-SHOT
      *                          SCRATCH SUBSCRIPT - TICKET #4422.
      *****************************************************************
      *****************************************************************
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  CSVERR.
       AUTHOR.        DAVID QUINTERO.
       INSTALLATION.  COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN.  03/09/98.
       DATE-COMPILED.
       SECURITY.      NON-CONFIDENTIAL.
      *****************************************************************
      *****************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-3081.
       OBJECT-COMPUTER. IBM-3081.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGIT-CHARACTERS IS '0123456789'.
      *---------------------------------------------------------------*
       DATA DIVISION.
       WORKING-STORAGE SECTION.
      *---------------------------------------------------------------*
       COPY CSVERRT.
      *
      * THE "SYNTAX ERROR AT LINE n IN FILE path" TEXT IS BUILT ONCE
      * HERE AND MOVED OVER THE CSVERRT SPLIT-VIEW OF THE BUFFER.
      *
       01  WS-MSG-LINE-1                PIC X(256).
       01  WS-MSG-LINE-2                PIC X(256).
      *
      * A CHARACTER-ARRAY VIEW OF THE LINE-NUMBER-TO-TEXT CONVERSION
      * WORK AREA - LINE NUMBERS ARE BUILT DIGIT BY DIGIT, NO
      * INTRINSIC FUNCTIONS IN THIS SHOP'S COBOL.
      *
       01  WS-LINE-NO-EDIT              PIC ZZZZZ9.
       01  WS-LINE-NO-CHARS REDEFINES WS-LINE-NO-EDIT.
           05  WS-LINE-NO-CHAR          PIC X OCCURS 6 TIMES.
       01  WS-LINE-NO-TEXT              PIC X(006).
       01  WS-LINE-NO-TEXT-LEN          PIC 9(02) COMP.
      *
       01  WS-FILE-PATH-SCRATCH         PIC X(512).
       01  WS-FILE-PATH-CHARS REDEFINES WS-FILE-PATH-SCRATCH.
           05  WS-FILE-PATH-CHAR        PIC X OCCURS 512 TIMES.
       01  WS-FILE-PATH-LEN             PIC 9(03) COMP.
      *
      *
      * STANDALONE SCAN SUBSCRIPT FOR 1110-SKIP-ONE-LEADING-SPACE.
      *
       77  WS-SCAN-IX                   PIC 9(03) COMP.
       01  WS-LST-CURSOR                PIC 9(04) COMP VALUE ZERO.
      *---------------------------------------------------------------*
       LINKAGE SECTION.
      *---------------------------------------------------------------*
       COPY CSVERRI.
      *===============================================================*
       PROCEDURE DIVISION USING ERR-ACTION, ERR-FILE-PATH,
           ERR-LINE-NO, ERR-BUFFER, ERR-BUFFER-LEN,
           ERR-LINE-1, ERR-LINE-2, ERR-MORE-SW.
      *---------------------------------------------------------------*
       0000-CSVERR-MAIN.
      *---------------------------------------------------------------*
           EVALUATE TRUE
               WHEN ERR-ACTION-LOG-MESSAGE
                   PERFORM 1000-LOG-MESSAGE
               WHEN ERR-ACTION-GET-REPORT-LINE
                   PERFORM 2000-GET-REPORT-LINE
           END-EVALUATE.
      **
      **
      *****************************************************************
      *   LOG-MESSAGE - FORMAT "SYNTAX ERROR AT LINE n IN FILE path"
      *   PLUS THE OFFENDING LINE, AND ADD IT TO THE MESSAGE TABLE
      *****************************************************************
       1000-LOG-MESSAGE.
      *---------------------------------------------------------------*
           MOVE ERR-FILE-PATH         TO WS-FILE-PATH-SCRATCH
           PERFORM 1050-LAST-NON-BLANK-PATH
           PERFORM 1100-EDIT-LINE-NUMBER
           PERFORM 1200-BUILD-MESSAGE-LINE-1
           PERFORM 1300-BUILD-MESSAGE-LINE-2
           PERFORM 1400-ADD-TABLE-ENTRY
           PERFORM 1450-ECHO-MESSAGE.
      **
      **
      *---------------------------------------------------------------*
       1050-LAST-NON-BLANK-PATH.
      *---------------------------------------------------------------*
           PERFORM 1055-SCAN-BACKWARD VARYING WS-FILE-PATH-LEN FROM 512
               BY -1
               UNTIL WS-FILE-PATH-LEN = 0
                  OR WS-FILE-PATH-CHAR (WS-FILE-PATH-LEN) NOT = SPACE.
      **
      **
      *---------------------------------------------------------------*
       1055-SCAN-BACKWARD.
      *---------------------------------------------------------------*
           CONTINUE.
      **
      **
      *---------------------------------------------------------------*
       1100-EDIT-LINE-NUMBER.
      *---------------------------------------------------------------*
           MOVE ERR-LINE-NO           TO WS-LINE-NO-EDIT
           MOVE SPACES                   TO WS-LINE-NO-TEXT
           MOVE 1                        TO WS-LINE-NO-TEXT-LEN
           PERFORM 1110-SKIP-ONE-LEADING-SPACE VARYING WS-SCAN-IX
               FROM 1 BY 1
               UNTIL WS-SCAN-IX > 6
                  OR WS-LINE-NO-CHAR (WS-SCAN-IX) NOT = SPACE
           IF WS-SCAN-IX > 6
               MOVE '0'                  TO WS-LINE-NO-TEXT (1 : 1)
           ELSE
               COMPUTE WS-LINE-NO-TEXT-LEN = 6 - WS-SCAN-IX + 1
               MOVE WS-LINE-NO-EDIT (WS-SCAN-IX : WS-LINE-NO-TEXT-LEN)
                   TO WS-LINE-NO-TEXT (1 : WS-LINE-NO-TEXT-LEN)
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       1110-SKIP-ONE-LEADING-SPACE.
      *---------------------------------------------------------------*
           CONTINUE.
      **
      **
      *---------------------------------------------------------------*
       1200-BUILD-MESSAGE-LINE-1.
      *---------------------------------------------------------------*
           MOVE SPACES                   TO WS-MSG-LINE-1
           STRING 'SYNTAX ERROR AT LINE '     DELIMITED BY SIZE
                  WS-LINE-NO-TEXT (1 : WS-LINE-NO-TEXT-LEN)
                                               DELIMITED BY SIZE
                  ' IN FILE '                  DELIMITED BY SIZE
                  WS-FILE-PATH-SCRATCH (1 : WS-FILE-PATH-LEN)
                                               DELIMITED BY SIZE
               INTO WS-MSG-LINE-1.
      **
      **
      *---------------------------------------------------------------*
       1300-BUILD-MESSAGE-LINE-2.
      *---------------------------------------------------------------*
           MOVE SPACES                   TO WS-MSG-LINE-2
           IF ERR-BUFFER-LEN > 0
               IF ERR-BUFFER-LEN > 256
                   MOVE ERR-BUFFER (1 : 256) TO WS-MSG-LINE-2
               ELSE
                   MOVE ERR-BUFFER (1 : ERR-BUFFER-LEN)
                       TO WS-MSG-LINE-2 (1 : ERR-BUFFER-LEN)
               END-IF
           END-IF.
      **
      **
      *---------------------------------------------------------------*
       1400-ADD-TABLE-ENTRY.
      *---------------------------------------------------------------*
           IF ERR-MSG-COUNT < 200
               ADD 1                      TO ERR-MSG-COUNT
               MOVE WS-MSG-LINE-1         TO ERR-MSG-BUFFER-LINE-1
               MOVE WS-MSG-LINE-2         TO ERR-MSG-BUFFER-LINE-2
               MOVE ERR-MSG-BUFFER        TO ERR-MSG-TEXT (ERR-MSG-COUNT)
           END-IF.
      **
      **
      *---------------------------------------------------------------*
      *   08/09/26 E ACKERMAN - ECHO-MESSAGE ADDED.  ERRORS.TXT IS
      *   ONLY WRITTEN AT THE END OF THE RUN, BUT OPERATIONS WANTS EACH
      *   SYNTAX ERROR ON SYSOUT THE MOMENT IT IS LOGGED, NOT JUST IN
      *   THE CONSOLIDATED REPORT - TICKET #4418.
      *---------------------------------------------------------------*
       1450-ECHO-MESSAGE.
      *---------------------------------------------------------------*
           DISPLAY WS-MSG-LINE-1
           DISPLAY WS-MSG-LINE-2.
      **
      **
      *****************************************************************
      *   GET-REPORT-LINE - ONE LOGGED MESSAGE PER CALL, IN LOG ORDER
      *****************************************************************
       2000-GET-REPORT-LINE.
      *---------------------------------------------------------------*
           IF WS-LST-CURSOR >= ERR-MSG-COUNT
               MOVE SPACES                TO ERR-LINE-1, ERR-LINE-2
               MOVE 'N'                   TO ERR-MORE-SW
           ELSE
               ADD 1                       TO WS-LST-CURSOR
               MOVE ERR-MSG-TEXT (WS-LST-CURSOR) TO ERR-MSG-BUFFER
               MOVE ERR-MSG-BUFFER-LINE-1  TO ERR-LINE-1
               MOVE ERR-MSG-BUFFER-LINE-2  TO ERR-LINE-2
               MOVE 'Y'                    TO ERR-MORE-SW
           END-IF.
