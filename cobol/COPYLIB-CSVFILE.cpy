      *****************************************************************
      * COPYBOOK NAME:   CSVFILE
      * ORIGINAL AUTHOR: DAVID QUINTERO
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/02/98 DAVID QUINTERO  CREATED - DRIVING FILE LIST LAYOUT FOR
      *                          THE TEST-SCRIPT EXPORT CONVERSION RUN
      * 11/09/98 R WALLACE       Y2K REVIEW - NO DATE FIELDS IN THIS
      *                          COPYBOOK, NO CHANGE REQUIRED
      *****************************************************************
      *
      * ONE RECORD PER CSV FILE TO BE CONVERTED, IN THE ORDER THE
      * DRIVER MUST PROCESS THEM (ASCENDING PATH DEPTH, THEN FULL PATH
      * LEXICAL ORDER).  THIS FILE STANDS IN FOR THE RECURSIVE
      * DIRECTORY WALK -- IT IS BUILT BY A PRIOR JOB STEP AND READ
      * HERE AS AN ORDINARY SEQUENTIAL FILE.
      *
       01  FL-DRIVER-RECORD.
           05  FL-FULL-PATH            PIC X(512).
           05  FL-SEP                  PIC X(001).
           05  FL-REL-FOLDER           PIC X(256).
           05  FILLER                  PIC X(031).
      *
      * ALTERNATE VIEW -- PEEK AT THE TRAILING CHARACTERS OF THE FULL
      * PATH TO PICK OFF THE DOT-SUFFIX WHEN CLASSIFYING A SINGLE-FILE
      * ORIGINAL PATH.
      *
       01  FL-EXT-VIEW REDEFINES FL-DRIVER-RECORD.
           05  FILLER                  PIC X(508).
           05  FL-EXT-SUFFIX           PIC X(004).
           05  FILLER                  PIC X(288).
      *
      * ALTERNATE VIEW -- ONE CHARACTER PER OCCURRENCE SO THE DRIVER
      * CAN COUNT PATH SEPARATORS WHEN IT NEEDS THE RELATIVE FOLDER'S
      * DEPTH.
      *
       01  FL-PATH-CHAR-VIEW REDEFINES FL-DRIVER-RECORD.
           05  FL-PATH-CHAR            PIC X OCCURS 512 TIMES.
           05  FILLER                  PIC X(288).
