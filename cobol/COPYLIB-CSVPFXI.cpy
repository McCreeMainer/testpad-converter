      *****************************************************************
      * COPYBOOK NAME:   CSVPFXI
      * ORIGINAL AUTHOR: E ACKERMAN
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 08/09/26 E ACKERMAN      CREATED - PULLED THE CSVPFX CALL
      *                          INTERFACE OUT OF CSVCNV'S WORKING-
      *                          STORAGE AND CSVPFX'S LINKAGE SECTION
      *                          SO BOTH SIDES SHARE ONE COPYBOOK, PER
      *                          TICKET #4417 (SAME PATTERN AS UNEMT)
      *****************************************************************
      *
      * CALL INTERFACE FOR CSVPFX - SHARED VERBATIM, NO RENAMING, BY
      * CSVCNV'S WORKING-STORAGE (THE CALLER) AND CSVPFX'S LINKAGE
      * SECTION (THE CALLEE).  ACTION 'PFX' ASKS FOR ONE FILE'S PREFIX
      * CODE; ACTION 'LST' WALKS THE FOLDER-NODE TABLE ONE SORTED
      * INDEX.TXT LINE AT A TIME.
      *
       01  PFX-ACTION                  PIC X(03).
           88  PFX-ACTION-GET-PREFIX             VALUE 'PFX'.
           88  PFX-ACTION-GET-INDEX-LINE         VALUE 'LST'.
       01  PFX-REL-FOLDER               PIC X(256).
       01  PFX-CODE                    PIC X(032).
       01  PFX-CODE-LEN                PIC 9(02) COMP.
       01  PFX-PATH                    PIC X(256).
       01  PFX-PATH-LEN                PIC 9(03) COMP.
       01  PFX-MORE-SW                 PIC X(001).
