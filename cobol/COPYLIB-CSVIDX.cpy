      *****************************************************************
      * COPYBOOK NAME:   CSVIDX
      * ORIGINAL AUTHOR: DAVID QUINTERO
      *
      * MAINTENENCE LOG
      * DATE      AUTHOR        MAINTENANCE REQUIREMENT
      * --------- ------------  ---------------------------------------
      * 03/09/98 DAVID QUINTERO  CREATED - FOLDER-NODE TREE AND THE
      *                          INDEX.TXT LINE LAYOUT FOR THE PREFIX
      *                          CONSTRUCTOR
      * 11/09/98 R WALLACE       Y2K REVIEW - NO DATE FIELDS IN THIS
      *                          COPYBOOK, NO CHANGE REQUIRED
      *****************************************************************
      *
      * ONE LINE OF INDEX.TXT -- A FOLDER'S DOTTED CODE, A TAB, THEN
      * ITS PATH RELATIVE TO THE INPUT ROOT.
      *
       01  IDX-FILE-LINE.
           05  IDX-CODE                PIC X(032).
           05  IDX-SEP                 PIC X(001).
           05  IDX-PATH                PIC X(256).
           05  FILLER                  PIC X(223).
      *
      * FOLDER-NODE TREE.  EVERY FOLDER SEEN SO FAR (EXCEPT THE INPUT
      * ROOT ITSELF, WHICH IS IMPLICIT) HAS ONE ENTRY HERE, KEYED BY
      * ITS FULL PATH RELATIVE TO THE ROOT.  THE NODE'S DOTTED CODE IS
      * RENDERED ONCE, AT THE MOMENT THE NODE IS FIRST REGISTERED, FROM
      * THE CHAIN OF ANCESTOR INDICES; THE COUNTER IS THE NEXT INDEX
      * THIS NODE WILL HAND OUT TO A CHILD FILE OR SUBFOLDER.
      *
       01  IDX-NODE-TABLE.
           05  IDX-NODE-COUNT          PIC 9(04) COMP VALUE ZERO.
           05  IDX-NODE-ENTRY OCCURS 1 TO 500 TIMES
                               DEPENDING ON IDX-NODE-COUNT.
               10  IDX-NODE-PATH       PIC X(256).
               10  IDX-NODE-PATH-LEN   PIC 9(03) COMP.
               10  IDX-NODE-CODE       PIC X(032).
               10  IDX-NODE-CODE-LEN   PIC 9(02) COMP.
               10  IDX-NODE-COUNTER    PIC 9(03) COMP.
               10  FILLER              PIC X(010).
      *
      * SCRATCH COPY OF A RELATIVE FOLDER PATH, AND A CHARACTER-BY-
      * CHARACTER VIEW OF IT USED TO PICK OFF PATH COMPONENTS WHEN
      * WALKING DOWN FROM THE ROOT.
      *
       01  IDX-SCRATCH-PATH            PIC X(256).
       01  IDX-SCRATCH-PATH-CHARS REDEFINES IDX-SCRATCH-PATH.
           05  IDX-SCRATCH-CHAR        PIC X OCCURS 256 TIMES.
